000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEVESP.
000300 AUTHOR. J. QUISPE MAMANI.
000400 INSTALLATION. ESPECTACULOS DEL SUR S.A. - DEPTO SISTEMAS.
000500 DATE-WRITTEN. 18/05/1989.
000600 DATE-COMPILED. 18/05/1989.
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION EXTERNA.
000800******************************************************************
000900*                     BITACORA DE CAMBIOS                       *
001000*  18/05/89  JQM  ALTA INICIAL. CARGA Y VALIDACION DE EVENTOS,   *
001100*                 CALCULO DE ENTRADAS RESTANTES Y GANANCIA.     *
001200*  03/11/89  JQM  SE AGREGA INDICADOR GANANCIA/EQUILIBRIO/PERDIDA*
001300*  20/03/90  RFC  RQ-0061 REDONDEO DE LA GANANCIA A 2 DECIMALES *
001400*                 POR EL METODO COMERCIAL (MITAD PARA ARRIBA).  *
001500*  17/08/91  RFC  RQ-0095 VALIDACION DE TIPO DE EVENTO CONTRA   *
001600*                 TABLA DE CODIGOS CERRADOS (CPCODESP).         *
001700*  22/01/93  MTV  RQ-0133 SE AGREGAN TOTALES DE CONTROL POR     *
001800*                 CORRIDA (ENTRADAS, VENDIDAS, INGRESO, UTIL.)  *
001900*  09/10/95  MTV  LIMPIEZA GENERAL DE MENSAJES, SIN CAMBIO      *
002000*                 FUNCIONAL.                                    *
002100*  11/03/98  JQM  RQ-0299 PREPARACION AN0 2000: LA FECHA DE     *
002200*                 PROCESO SE COMPONE CON SIGLO EXPLICITO.       *
002300*  02/12/99  JQM  RQ-0311 CIERRE DE PRUEBAS Y2K - SIN HALLAZGOS.*
002400******************************************************************
002500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400
003500     SELECT EVENT-IN     ASSIGN DDEVEEN
003600     FILE STATUS IS FS-EVEENT.
003700
003800     SELECT LISTADO      ASSIGN DDLISTA
003900     FILE STATUS IS FS-LISTADO.
004000
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 FD  EVENT-IN
004600     BLOCK CONTAINS 0 RECORDS
004700     RECORDING MODE IS F.
004800 01  REG-EVENTO-IN       PIC X(133).
004900
005000 FD  LISTADO
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300 01  REG-SALIDA          PIC X(132).
005400
005500 WORKING-STORAGE SECTION.
005600*=======================*
005700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005800
005900*----------- ARCHIVOS -------------------------------------------
006000 77  FS-EVEENT               PIC XX       VALUE SPACES.
006100 77  FS-LISTADO              PIC XX       VALUE SPACES.
006200
006300 77  WS-STATUS-FIN           PIC X.
006400     88  WS-FIN-LECTURA         VALUE 'Y'.
006500     88  WS-NO-FIN-LECTURA      VALUE 'N'.
006600
006700 77  WS-REG-VALIDO-SW        PIC X        VALUE 'N'.
006800     88  WS-REGISTRO-VALIDO       VALUE 'Y'.
006900     88  WS-REGISTRO-INVALIDO     VALUE 'N'.
007000
007100*----------- FECHA DE PROCESO (CON SIGLO EXPLICITO) -------------
007200 77  WS-FECHA-CORTA          PIC 9(06)    VALUE ZEROS.
007300
007400 01  WS-FECHA-PROCESO.
007500     03  WS-FP-ANIO          PIC 9(04)    VALUE ZEROS.
007600     03  WS-FP-MES           PIC 9(02)    VALUE ZEROS.
007700     03  WS-FP-DIA           PIC 9(02)    VALUE ZEROS.
007800
007900*     REDEFINE (1) - VISTA PARA ARMAR EL SIGLO DEL ANIO CORTO
008000 01  WS-FECHA-CORTA-R REDEFINES WS-FECHA-CORTA.
008100     03  WS-FC-ANIO          PIC 99.
008200     03  WS-FC-MES           PIC 99.
008300     03  WS-FC-DIA           PIC 99.
008400
008500*----------- CAMPOS DE TRABAJO DEL CALCULO -----------------------
008600 01  WS-REMANENTE            PIC 9(07)      VALUE ZEROES.
008700 01  WS-INGRESO-VENTA        PIC S9(14)V99  COMP-3 VALUE ZEROES.
008800
008900*     REDEFINE (2) - VISTA EMPAQUETADA DE LA GANANCIA PARA
009000*     APLICAR EL REDONDEO COMERCIAL EN DOS PASOS (RQ-0061)
009100 01  WS-GANANCIA             PIC S9(14)V99  COMP-3 VALUE ZEROES.
009200 01  WS-GANANCIA-R REDEFINES WS-GANANCIA.
009300     03  WS-GAN-ENTERA       PIC S9(14).
009400     03  WS-GAN-DECIMAL      PIC V99.
009500      
009600*     ULTIMO ANIO DE EVENTO ACEPTADO, PARA EL RASTRO DE
009700*     AUDITORIA AL CIERRE DEL PROCESO (RQ-0350)
009800 77  WS-ULTIMO-ANIO-EVENTO   PIC 9(04)    COMP VALUE ZERO.
009900*     CAMPO EDITADO PARA ARMAR EL MENSAJE DE RECHAZO CON LA
010000*     CANTIDAD DE ENTRADAS AUN DISPONIBLES
010100 77  WS-MOTIVO-CANT-ED       PIC ZZZZZZ9  VALUE ZEROES.
010200
010300 77  WS-IND-RESULTADO        PIC X(20)    VALUE SPACES.
010400
010500*----------- ACUMULADORES (COMP) ---------------------------------
010600 77  WS-LEIDOS                PIC 9(07)      COMP VALUE ZERO.
010700 77  WS-ACEPTADOS             PIC 9(07)      COMP VALUE ZERO.
010800 77  WS-RECHAZADOS            PIC 9(07)      COMP VALUE ZERO.
010900 77  WS-CUENTA-LINEA          PIC 9(02)      COMP VALUE ZERO.
011000 77  WS-CUENTA-PAGINA         PIC 9(02)      COMP VALUE 01.
011100
011200*----------- ACUMULADORES DE CONTROL (COMP-3) --------------------
011300 77  WS-TOT-ENTRADAS          PIC S9(11)     COMP-3 VALUE ZERO.
011400 77  WS-TOT-VENDIDAS          PIC S9(11)     COMP-3 VALUE ZERO.
011500 77  WS-TOT-INGRESO           PIC S9(14)V99  COMP-3 VALUE ZERO.
011600 77  WS-TOT-GANANCIA          PIC S9(14)V99  COMP-3 VALUE ZERO.
011700
011800*----------- MENSAJE DE RECHAZO ---------------------------------
011900 77  WS-MOTIVO-RECHAZO        PIC X(30)    VALUE SPACES.
012000
012100*//////////////// COPYS ///////////////////////////////////////
012200     COPY CPEVEREG.
012300     COPY CPCODESP.
012400*////////////////////////////////////////////////////////////////
012500
012600*----------- LINEAS DE IMPRESION ---------------------------------
012700 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
012800 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
012900
013000 01  IMP-TITULO.
013100     03  FILLER              PIC X(01)    VALUE SPACES.
013200     03  FILLER              PIC X(45)    VALUE
013300         'ESPECTACULOS DEL SUR S.A. - SECCION EVENTOS '.
013400     03  FILLER              PIC X(10)    VALUE SPACES.
013500     03  FILLER              PIC X(06)    VALUE 'FECHA:'.
013600     03  IMP-TIT-FECHA       PIC 9(08)    VALUE ZEROES.
013700     03  FILLER              PIC X(06)    VALUE SPACES.
013800     03  FILLER              PIC X(08)    VALUE 'PAGINA: '.
013900     03  IMP-TIT-PAGINA      PIC Z9       VALUE ZEROES.
014000     03  FILLER              PIC X(46)    VALUE SPACES.
014100
014200 01  IMP-SUBTITULO.
014300     03  FILLER              PIC X(01)    VALUE '|'.
014400     03  FILLER              PIC X(30)    VALUE
014500         'EVENTO                        '.
014600     03  FILLER              PIC X(01)    VALUE '|'.
014700     03  FILLER              PIC X(15)    VALUE 'TIPO           '.
014800     03  FILLER              PIC X(01)    VALUE '|'.
014900     03  FILLER              PIC X(08)    VALUE 'RESTANTE'.
015000     03  FILLER              PIC X(01)    VALUE '|'.
015100     03  FILLER              PIC X(15)    VALUE 'INGRESO ENTRAD.'.
015200     03  FILLER              PIC X(01)    VALUE '|'.
015300     03  FILLER              PIC X(15)    VALUE 'GANANCIA       '.
015400     03  FILLER              PIC X(01)    VALUE '|'.
015500     03  FILLER              PIC X(11)    VALUE 'RESULTADO  '.
015600     03  FILLER              PIC X(32)    VALUE SPACES.
015700
015800 01  IMP-DETALLE.
015900     03  FILLER              PIC X(01)    VALUE '|'.
016000     03  IMP-DET-NOMBRE      PIC X(30)    VALUE SPACES.
016100     03  FILLER              PIC X(01)    VALUE '|'.
016200     03  IMP-DET-TIPO        PIC X(15)    VALUE SPACES.
016300     03  FILLER              PIC X(01)    VALUE '|'.
016400     03  IMP-DET-REMANENTE   PIC ZZZZZZ9  VALUE ZEROES.
016500     03  FILLER              PIC X(01)    VALUE '|'.
016600     03  IMP-DET-INGRESO     PIC Z(13)9.99 VALUE ZEROES.
016700     03  FILLER              PIC X(01)    VALUE '|'.
016800     03  IMP-DET-GANANCIA    PIC -Z(13)9.99 VALUE ZEROES.
016900     03  FILLER              PIC X(01)    VALUE '|'.
017000     03  IMP-DET-RESULTADO   PIC X(11)    VALUE SPACES.
017100     03  FILLER              PIC X(28)    VALUE SPACES.
017200
017300 01  IMP-RECHAZO.
017400     03  FILLER              PIC X(03)    VALUE '***'.
017500     03  FILLER              PIC X(10)    VALUE ' RECHAZADO'.
017600     03  FILLER              PIC X(01)    VALUE SPACES.
017700     03  IMP-RCH-ID          PIC X(16)    VALUE SPACES.
017800     03  FILLER              PIC X(01)    VALUE SPACES.
017900     03  IMP-RCH-MOTIVO      PIC X(30)    VALUE SPACES.
018000     03  FILLER              PIC X(71)    VALUE SPACES.
018100
018200 01  IMP-TOTALES.
018300     03  FILLER              PIC X(20)    VALUE
018400         'ENTRADAS TOTALES .. '.
018500     03  IMP-TOT-ENTRADAS    PIC Z(10)9   VALUE ZEROES.
018600     03  FILLER              PIC X(06)    VALUE SPACES.
018700     03  FILLER              PIC X(20)    VALUE
018800         'ENTRADAS VENDIDAS . '.
018900     03  IMP-TOT-VENDIDAS    PIC Z(10)9   VALUE ZEROES.
019000     03  FILLER              PIC X(64)    VALUE SPACES.
019100
019200 01  IMP-TOTALES-2.
019300     03  FILLER              PIC X(20)    VALUE
019400         'INGRESO TOTAL ..... '.
019500     03  IMP-TOT-INGRESO     PIC Z(13)9.99 VALUE ZEROES.
019600     03  FILLER              PIC X(06)    VALUE SPACES.
019700     03  FILLER              PIC X(20)    VALUE
019800         'GANANCIA TOTAL .... '.
019900     03  IMP-TOT-GANANCIA    PIC -Z(13)9.99 VALUE ZEROES.
020000     03  FILLER              PIC X(51)    VALUE SPACES.
020100
020200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020300
020400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020500 PROCEDURE DIVISION.
020600
020700 MAIN-PROGRAM-I.
020800
020900     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
021000     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
021100                             UNTIL WS-FIN-LECTURA.
021200     PERFORM 7000-REPORTE-I  THRU 7000-REPORTE-F.
021300     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
021400
021500 MAIN-PROGRAM-F. GOBACK.
021600
021700*----------------------------------------------------------------
021800 1000-INICIO-I.
021900
022000     SET WS-NO-FIN-LECTURA TO TRUE.
022100     MOVE 1 TO WS-CUENTA-PAGINA.
022200     MOVE 99 TO WS-CUENTA-LINEA.
022300
022400*     ARMA LA FECHA DE PROCESO CON SIGLO EXPLICITO (Y2K, RQ-0299)
022500     ACCEPT WS-FECHA-CORTA FROM DATE.
022600     IF WS-FC-ANIO < 50
022700        COMPUTE WS-FP-ANIO = 2000 + WS-FC-ANIO
022800     ELSE
022900        COMPUTE WS-FP-ANIO = 1900 + WS-FC-ANIO
023000     END-IF.
023100     MOVE WS-FC-MES TO WS-FP-MES.
023200     MOVE WS-FC-DIA TO WS-FP-DIA.
023300     MOVE WS-FECHA-PROCESO TO IMP-TIT-FECHA.
023400
023500     OPEN INPUT EVENT-IN.
023600     IF FS-EVEENT IS NOT EQUAL '00'
023700        DISPLAY '* ERROR EN OPEN EVENT-IN = ' FS-EVEENT
023800        SET WS-FIN-LECTURA TO TRUE
023900     END-IF.
024000
024100*     SE ABRE EN EXTEND: EL LISTADO ES COMPARTIDO CON PGMFIESP,
024200*     QUE CORRE PRIMERO Y LO CREA EN LA MISMA CORRIDA.
024300     OPEN EXTEND LISTADO.
024400     IF FS-LISTADO IS NOT EQUAL '00'
024500        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
024600        MOVE 9999 TO RETURN-CODE
024700        SET WS-FIN-LECTURA TO TRUE
024800     END-IF.
024900
025000     PERFORM 2100-LEER-I THRU 2100-LEER-F.
025100
025200 1000-INICIO-F. EXIT.
025300
025400*----------------------------------------------------------------
025500 2000-PROCESO-I.
025600
025700     PERFORM 3000-VALIDAR-REGISTRO-I THRU 3000-VALIDAR-REGISTRO-F.
025800
025900     IF WS-REGISTRO-VALIDO
026000        PERFORM 4000-CALCULAR-I    THRU 4000-CALCULAR-F
026100        PERFORM 4500-ACUMULAR-I    THRU 4500-ACUMULAR-F
026200        PERFORM 6800-DETALLE-IMPRIME-I
026300                                   THRU 6800-DETALLE-IMPRIME-F
026400     ELSE
026500        ADD 1 TO WS-RECHAZADOS
026600        PERFORM 6900-RECHAZO-IMPRIME-I
026700                                   THRU 6900-RECHAZO-IMPRIME-F
026800     END-IF.
026900
027000     PERFORM 2100-LEER-I THRU 2100-LEER-F.
027100
027200 2000-PROCESO-F. EXIT.
027300
027400*----------------------------------------------------------------
027500 2100-LEER-I.
027600
027700     READ EVENT-IN INTO WS-REG-EVENTO
027800          AT END SET WS-FIN-LECTURA TO TRUE.
027900
028000     EVALUATE FS-EVEENT
028100        WHEN '00'
028200           ADD 1 TO WS-LEIDOS
028300        WHEN '10'
028400           SET WS-FIN-LECTURA TO TRUE
028500        WHEN OTHER
028600           DISPLAY '* ERROR EN LECTURA EVENT-IN = ' FS-EVEENT
028700           SET WS-FIN-LECTURA TO TRUE
028800     END-EVALUATE.
028900
029000 2100-LEER-F. EXIT.
029100
029200*----- VALIDA UN REGISTRO DE EVENTO (RQ-0095) ------------------
029300 3000-VALIDAR-REGISTRO-I.
029400 
029500     SET WS-REGISTRO-VALIDO TO TRUE.
029600     MOVE EVT-TYPE TO WS-COD-TIPO-EVENTO.
029700 
029800     EVALUATE TRUE
029900        WHEN EVT-NAME = SPACES
030000           SET WS-REGISTRO-INVALIDO TO TRUE
030100           MOVE 'NOMBRE DE EVENTO EN BLANCO' TO
030200                                      WS-MOTIVO-RECHAZO
030300        WHEN EVT-LOCATION = SPACES
030400           SET WS-REGISTRO-INVALIDO TO TRUE
030500           MOVE 'LOCALIDAD EN BLANCO' TO WS-MOTIVO-RECHAZO
030600        WHEN EVT-DATE = ZEROES
030700           SET WS-REGISTRO-INVALIDO TO TRUE
030800           MOVE 'FECHA DE EVENTO EN BLANCO' TO WS-MOTIVO-RECHAZO
030900        WHEN NOT COD-EVENTO-VALIDO
031000           SET WS-REGISTRO-INVALIDO TO TRUE
031100           MOVE 'TIPO DE EVENTO NO REGISTRADO' TO
031200                                      WS-MOTIVO-RECHAZO
031300        WHEN EVT-TOTAL-TICKETS NOT > ZERO
031400           SET WS-REGISTRO-INVALIDO TO TRUE
031500           MOVE 'ENTRADAS TOTALES DEBE SER MAYOR QUE CERO' TO
031600                                      WS-MOTIVO-RECHAZO
031700        WHEN EVT-SOLD-TICKETS > EVT-TOTAL-TICKETS
031800           SET WS-REGISTRO-INVALIDO TO TRUE
031900           MOVE EVT-TOTAL-TICKETS TO WS-MOTIVO-CANT-ED
032000           STRING 'QUEDAN ' DELIMITED BY SIZE
032100               WS-MOTIVO-CANT-ED DELIMITED BY SIZE
032200               ' DISPONIBLES' DELIMITED BY SIZE
032300               INTO WS-MOTIVO-RECHAZO
032400        WHEN OTHER
032500           CONTINUE
032600     END-EVALUATE.
032700 
032800 3000-VALIDAR-REGISTRO-F. EXIT.
032900
033000*----- CALCULA REMANENTE, INGRESO Y GANANCIA (RQ-0061) ----------
033100 4000-CALCULAR-I.
033200
033300     COMPUTE WS-REMANENTE =
033400             EVT-TOTAL-TICKETS - EVT-SOLD-TICKETS.
033500
033600     COMPUTE WS-INGRESO-VENTA ROUNDED =
033700             EVT-SOLD-TICKETS * EVT-TICKET-PRICE.
033800
033900     COMPUTE WS-GANANCIA ROUNDED =
034000             WS-INGRESO-VENTA - EVT-EXPENSES.
034100
034200     EVALUATE TRUE
034300        WHEN WS-GANANCIA > ZERO
034400           MOVE 'GANANCIA   ' TO WS-IND-RESULTADO
034500        WHEN WS-GANANCIA = ZERO
034600           MOVE 'EQUILIBRIO ' TO WS-IND-RESULTADO
034700        WHEN OTHER
034800           MOVE 'PERDIDA    ' TO WS-IND-RESULTADO
034900     END-EVALUATE.
035000
035100 4000-CALCULAR-F. EXIT.
035200
035300*----------------------------------------------------------------
035400 4500-ACUMULAR-I.
035500
035600     ADD 1 TO WS-ACEPTADOS.
035700     ADD EVT-TOTAL-TICKETS TO WS-TOT-ENTRADAS.
035800     ADD EVT-SOLD-TICKETS  TO WS-TOT-VENDIDAS.
035900     ADD WS-INGRESO-VENTA  TO WS-TOT-INGRESO.
036000     ADD WS-GANANCIA       TO WS-TOT-GANANCIA.
036100     MOVE EVT-DATE-ANIO    TO WS-ULTIMO-ANIO-EVENTO.
036200
036300 4500-ACUMULAR-F. EXIT.
036400
036500*----------------------------------------------------------------
036600 6500-IMPRIMIR-TITULOS-I.
036700
036800     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
036900     MOVE ZERO TO WS-CUENTA-LINEA.
037000     ADD 1 TO WS-CUENTA-PAGINA.
037100     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
037200     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
037300     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1.
037400     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
037500
037600 6500-IMPRIMIR-TITULOS-F. EXIT.
037700
037800*----------------------------------------------------------------
037900 6800-DETALLE-IMPRIME-I.
038000
038100     IF WS-CUENTA-LINEA > 15
038200        PERFORM 6500-IMPRIMIR-TITULOS-I
038300           THRU 6500-IMPRIMIR-TITULOS-F
038400     END-IF.
038500
038600     MOVE SPACES           TO IMP-DETALLE.
038700     MOVE EVT-NAME         TO IMP-DET-NOMBRE.
038800     MOVE EVT-TYPE         TO IMP-DET-TIPO.
038900     MOVE WS-REMANENTE     TO IMP-DET-REMANENTE.
039000     MOVE WS-INGRESO-VENTA TO IMP-DET-INGRESO.
039100     MOVE WS-GANANCIA      TO IMP-DET-GANANCIA.
039200     MOVE WS-IND-RESULTADO TO IMP-DET-RESULTADO.
039300     WRITE REG-SALIDA FROM IMP-DETALLE AFTER 1.
039400     ADD 1 TO WS-CUENTA-LINEA.
039500
039600 6800-DETALLE-IMPRIME-F. EXIT.
039700
039800*----------------------------------------------------------------
039900 6900-RECHAZO-IMPRIME-I.
040000
040100     IF WS-CUENTA-LINEA > 15
040200        PERFORM 6500-IMPRIMIR-TITULOS-I
040300           THRU 6500-IMPRIMIR-TITULOS-F
040400     END-IF.
040500
040600     MOVE SPACES          TO IMP-RECHAZO.
040700     MOVE EVT-ID          TO IMP-RCH-ID.
040800     MOVE WS-MOTIVO-RECHAZO TO IMP-RCH-MOTIVO.
040900     WRITE REG-SALIDA FROM IMP-RECHAZO AFTER 1.
041000     ADD 1 TO WS-CUENTA-LINEA.
041100
041200 6900-RECHAZO-IMPRIME-F. EXIT.
041300
041400*----- SECCION DE TOTALES DEL REPORTE ----------------------------
041500 7000-REPORTE-I.
041600
041700     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
041800     MOVE WS-TOT-ENTRADAS  TO IMP-TOT-ENTRADAS.
041900     MOVE WS-TOT-VENDIDAS  TO IMP-TOT-VENDIDAS.
042000     WRITE REG-SALIDA FROM IMP-TOTALES AFTER 1.
042100
042200     MOVE WS-TOT-INGRESO   TO IMP-TOT-INGRESO.
042300     MOVE WS-TOT-GANANCIA  TO IMP-TOT-GANANCIA.
042400     WRITE REG-SALIDA FROM IMP-TOTALES-2 AFTER 1.
042500     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
042600
042700 7000-REPORTE-F. EXIT.
042800
042900*----------------------------------------------------------------
043000 9999-FINAL-I.
043100
043200     DISPLAY '=============================================='.
043300     DISPLAY 'PGMEVESP - LEIDOS     = ' WS-LEIDOS.
043400     DISPLAY 'PGMEVESP - ACEPTADOS  = ' WS-ACEPTADOS.
043500     DISPLAY 'PGMEVESP - RECHAZADOS = ' WS-RECHAZADOS.
043600     DISPLAY 'PGMEVESP - ULTIMO ANIO DE EVENTO PROCESADO = '
043700        WS-ULTIMO-ANIO-EVENTO.
043800
043900     CLOSE EVENT-IN.
044000     IF FS-EVEENT IS NOT EQUAL '00'
044100        DISPLAY '* ERROR EN CLOSE EVENT-IN = ' FS-EVEENT
044200        MOVE 9999 TO RETURN-CODE
044300     END-IF.
044400
044500     CLOSE LISTADO.
044600     IF FS-LISTADO IS NOT EQUAL '00'
044700        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
044800        MOVE 9999 TO RETURN-CODE
044900     END-IF.
045000
045100 9999-FINAL-F. EXIT.
