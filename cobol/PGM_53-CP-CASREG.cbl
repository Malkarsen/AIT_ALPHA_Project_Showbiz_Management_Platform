000100*////////////////// (CASREG) //////////////////////////////////
000200**************************************
000300*    LAYOUT  REGISTRO  CASTING       *
000400*    ARCHIVO  DDCASEN                *
000500*    LARGO 130 BYTES                 *
000600**************************************
000700 01  WS-REG-CASTING.
000800*     POSICION RELATIVA (001:16) IDENTIFICADOR (16 DIGITOS)
000900     03  CAS-ID              PIC X(16)    VALUE SPACES.
001000*     REDEFINE PARA PROBAR QUE EL ID SEA NUMERICO (16 DIGITOS)
001100     03  CAS-ID-NUM REDEFINES CAS-ID
001200                         PIC 9(16).
001300*     POSICION RELATIVA (017:30) NOMBRE DEL CASTING
001400     03  CAS-NAME            PIC X(30)    VALUE SPACES.
001500*     POSICION RELATIVA (047:40) DESCRIPCION
001600     03  CAS-DESCRIPTION     PIC X(40)    VALUE SPACES.
001700*     POSICION RELATIVA (087:30) LOCALIDAD
001800     03  CAS-LOCATION        PIC X(30)    VALUE SPACES.
001900*     POSICION RELATIVA (117:08) FECHA DEL CASTING AAAAMMDD
002000     03  CAS-DATE            PIC 9(08)    VALUE ZEROES.
002100*     POSICION RELATIVA (125:06) RELLENO DE REGISTRO
002200     03  FILLER              PIC X(06)    VALUE SPACES.
002300*////////////////////////////////////////////////////////////////
