000100*////////////////// (PARREG) //////////////////////////////////
000200**************************************
000300*    LAYOUT  REGISTRO  PARTICIPANTE  *
000400*    ARCHIVO  DDPAREN                *
000500*    LARGO 74 BYTES                  *
000600**************************************
000700 01  WS-REG-PARTICIPANTE.
000800*     POSICION RELATIVA (01:16) IDENTIFICADOR (16 DIGITOS)
000900     03  PAR-ID              PIC X(16)    VALUE SPACES.
001000*     REDEFINE PARA PROBAR QUE EL ID SEA NUMERICO (16 DIGITOS)
001100     03  PAR-ID-NUM REDEFINES PAR-ID
001200                         PIC 9(16).
001300*     POSICION RELATIVA (17:16) ID DEL CASTING AL QUE PERTENECE
001400     03  PAR-CASTING-ID      PIC X(16)    VALUE SPACES.
001500*     POSICION RELATIVA (33:30) NOMBRE DEL PARTICIPANTE
001600     03  PAR-NAME            PIC X(30)    VALUE SPACES.
001700*     POSICION RELATIVA (63:12) ESTADO NEW/IN_PROGRESS/APPROVED/
001800*                               REJECTED
001900     03  PAR-STATUS          PIC X(12)    VALUE SPACES.
002000*////////////////////////////////////////////////////////////////
