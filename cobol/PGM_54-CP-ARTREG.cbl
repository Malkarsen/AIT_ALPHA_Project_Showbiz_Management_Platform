000100*////////////////// (ARTREG) //////////////////////////////////
000200**************************************
000300*    LAYOUT  REGISTRO  ARTISTA       *
000400*    ARCHIVO  DDARTEN                *
000500*    LARGO 58 BYTES                  *
000600**************************************
000700 01  WS-REG-ARTISTA.
000800*     POSICION RELATIVA (01:30) NOMBRE DEL ARTISTA (UNICO)
000900     03  ART-NAME            PIC X(30)    VALUE SPACES.
001000*     POSICION RELATIVA (31:20) GENERO MUSICAL/ARTISTICO
001100     03  ART-GENRE           PIC X(20)    VALUE SPACES.
001200*     POSICION RELATIVA (51:08) FECHA DE DEBUT AAAAMMDD
001300     03  ART-DEBUT-DATE      PIC 9(08)    VALUE ZEROES.
001400*////////////////////////////////////////////////////////////////
