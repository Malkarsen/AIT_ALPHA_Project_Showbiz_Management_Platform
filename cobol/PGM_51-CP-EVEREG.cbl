000100*////////////////// (EVEREG) //////////////////////////////////
000200**************************************
000300*    LAYOUT  REGISTRO  EVENTO        *
000400*    ARCHIVO  DDEVEEN                *
000500*    LARGO 133 BYTES                 *
000600**************************************
000700 01  WS-REG-EVENTO.
000800*     POSICION RELATIVA (001:16) IDENTIFICADOR UNICO DE EVENTO
000900     03  EVT-ID              PIC X(16)      VALUE SPACES.
001000*     POSICION RELATIVA (017:30) NOMBRE DEL EVENTO
001100     03  EVT-NAME            PIC X(30)      VALUE SPACES.
001200*     POSICION RELATIVA (047:15) TIPO DE EVENTO
001300     03  EVT-TYPE            PIC X(15)      VALUE SPACES.
001400*     POSICION RELATIVA (062:08) FECHA DEL EVENTO AAAAMMDD
001500     03  EVT-DATE            PIC 9(08)      VALUE ZEROES.
001600*     REDEFINE PARA EL RASTRO DE AUDITORIA POR ANIO DE EVENTO
001700     03  EVT-DATE-R REDEFINES EVT-DATE.
001800         05  EVT-DATE-ANIO   PIC 9(04).
001900         05  EVT-DATE-MESDIA PIC 9(04).
002000*     POSICION RELATIVA (070:30) LOCALIDAD / VENUE
002100     03  EVT-LOCATION        PIC X(30)      VALUE SPACES.
002200*     POSICION RELATIVA (100:07) ENTRADAS TOTALES
002300     03  EVT-TOTAL-TICKETS   PIC 9(07)      VALUE ZEROES.
002400*     POSICION RELATIVA (107:07) ENTRADAS VENDIDAS
002500     03  EVT-SOLD-TICKETS    PIC 9(07)      VALUE ZEROES.
002600*     POSICION RELATIVA (114:09) PRECIO POR ENTRADA
002700     03  EVT-TICKET-PRICE    PIC 9(07)V99   VALUE ZEROES.
002800*     POSICION RELATIVA (123:11) GASTOS ATRIBUIDOS AL EVENTO
002900     03  EVT-EXPENSES        PIC 9(09)V99   VALUE ZEROES.
003000*////////////////////////////////////////////////////////////////
