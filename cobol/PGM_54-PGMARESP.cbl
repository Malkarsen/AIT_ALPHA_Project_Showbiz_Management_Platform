000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMARESP.
000300 AUTHOR. M. TORRES VDA. DE PAZ.
000400 INSTALLATION. ESPECTACULOS DEL SUR S.A. - DEPTO SISTEMAS.
000500 DATE-WRITTEN. 20/11/1989.
000600 DATE-COMPILED. 20/11/1989.
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION EXTERNA.
000800******************************************************************
000900*                     BITACORA DE CAMBIOS                       *
001000*  20/11/89  MTV  ALTA INICIAL. CARGA Y LISTADO DEL REGISTRO DE  *
001100*                 ARTISTAS. RECHAZA NOMBRE EN BLANCO.            *
001200*  08/05/90  MTV  RQ-0079 SE RECHAZAN NOMBRES DUPLICADOS SIN     *
001300*                 DISTINGUIR MAYUSCULAS DE MINUSCULAS.           *
001400*  17/07/92  RFC  RQ-0121 SE AGREGA CONTEO DE ARTISTAS POR       *
001500*                 GENERO EN LOS TOTALES DE CONTROL.              *
001600*  09/10/95  MTV  LIMPIEZA GENERAL DE MENSAJES, SIN CAMBIO       *
001700*                 FUNCIONAL.                                    *
001800*  11/03/98  JQM  RQ-0299 PREPARACION AN0 2000: LA FECHA DE      *
001900*                 PROCESO SE COMPONE CON SIGLO EXPLICITO.        *
002000*  02/12/99  JQM  RQ-0311 CIERRE DE PRUEBAS Y2K - SIN HALLAZGOS. *
002100*  14/06/01  RFC  RQ-0355 ESTE PROGRAMA CIERRA LA CORRIDA DEL    *
002200*                 LISTADO GENERAL (SECCION 5 DE 5).              *
002300******************************************************************
002400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     SELECT ARTIST-IN    ASSIGN DDARTEN
003500     FILE STATUS IS FS-ARTENT.
003600
003700     SELECT LISTADO      ASSIGN DDLISTA
003800     FILE STATUS IS FS-LISTADO.
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 FD  ARTIST-IN
004500     BLOCK CONTAINS 0 RECORDS
004600     RECORDING MODE IS F.
004700 01  REG-ARTISTA-IN      PIC X(58).
004800
004900 FD  LISTADO
005000     BLOCK CONTAINS 0 RECORDS
005100     RECORDING MODE IS F.
005200 01  REG-SALIDA          PIC X(132).
005300
005400 WORKING-STORAGE SECTION.
005500*=======================*
005600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005700
005800*----------- ARCHIVOS -------------------------------------------
005900 77  FS-ARTENT               PIC XX       VALUE SPACES.
006000 77  FS-LISTADO              PIC XX       VALUE SPACES.
006100
006200 77  WS-STATUS-FIN           PIC X.
006300     88  WS-FIN-LECTURA         VALUE 'Y'.
006400     88  WS-NO-FIN-LECTURA      VALUE 'N'.
006500
006600 77  WS-REG-VALIDO-SW        PIC X        VALUE 'N'.
006700     88  WS-REGISTRO-VALIDO       VALUE 'Y'.
006800     88  WS-REGISTRO-INVALIDO     VALUE 'N'.
006900
007000 77  WS-DUPLIC-SW             PIC X        VALUE 'N'.
007100     88  WS-ES-DUPLICADO          VALUE 'Y'.
007200
007300*----------- FECHA DE PROCESO (CON SIGLO EXPLICITO) -------------
007400 77  WS-FECHA-CORTA          PIC 9(06)    VALUE ZEROS.
007500
007600 01  WS-FECHA-PROCESO        PIC 9(08)    VALUE ZEROES.
007700
007800*     REDEFINE (1) - VISTA PARA ARMAR EL SIGLO DEL ANIO CORTO
007900 01  WS-FECHA-CORTA-R REDEFINES WS-FECHA-CORTA.
008000     03  WS-FC-ANIO          PIC 99.
008100     03  WS-FC-MES           PIC 99.
008200     03  WS-FC-DIA           PIC 99.
008300
008400*     REDEFINE (2) - VISTA POR CAMPOS DE LA FECHA DE PROCESO
008500 01  WS-FECHA-PROCESO-G REDEFINES WS-FECHA-PROCESO.
008600     03  WS-FP-ANIO          PIC 9(04).
008700     03  WS-FP-MES           PIC 9(02).
008800     03  WS-FP-DIA           PIC 9(02).
008900
009000*----------- NOMBRE EN MAYUSCULAS PARA COMPARAR DUPLICADOS -------
009100 77  WS-ART-NAME-MAYUS       PIC X(30)    VALUE SPACES.
009200 77  WS-ART-NAME-TABLA-MAYUS PIC X(30)    VALUE SPACES.
009300
009400*----------- TABLA DE ARTISTAS YA REGISTRADOS EN LA CORRIDA ------
009500*     SE ARMA EN EL ORDEN DE LLEGADA DEL ARCHIVO (NO ESTA
009600*     ORDENADA); LA BUSQUEDA DE DUPLICADOS ES SECUENCIAL CON
009700*     LA VERBO SEARCH SOBRE EL INDICE IX-ART.
009800 77  WS-CANT-ARTISTAS        PIC 9(04)    COMP VALUE ZERO.
009900 01  TB-ARTISTAS.
010000     03  TB-ARTISTA OCCURS 1 TO 2000 TIMES
010100                    DEPENDING ON WS-CANT-ARTISTAS
010200                    INDEXED BY IX-ART.
010300         05  TB-ART-NAME-MAYUS   PIC X(30).
010400         05  TB-ART-GENRE        PIC X(20).
010500         05  TB-ART-DEBUT-DATE   PIC 9(08).
010600
010700*     REDEFINE (3) - VISTA DE LA TABLA DE ARTISTAS POR SU
010800*     GENERO/DEBUT, USADA POR EL PROGRAMA DE MANTENIMIENTO
010900*     DE LA TABLA CUANDO SE REVISAN LOS GENEROS CARGADOS
011000 01  TB-ARTISTAS-R REDEFINES TB-ARTISTAS.
011100     03  TB-ARTISTA-R OCCURS 1 TO 2000 TIMES
011200                    DEPENDING ON WS-CANT-ARTISTAS
011300                    INDEXED BY IX-ART-R.
011400         05  TB-ARR-NAME-MAYUS   PIC X(30).
011500         05  TB-ARR-GENRE        PIC X(20).
011600         05  TB-ARR-ANIO-DEBUT   PIC 9(04).
011700         05  TB-ARR-MESDIA-DEBUT PIC 9(04).
011800
011900*----------- ACUMULADORES (COMP) ---------------------------------
012000 77  WS-LEIDOS                PIC 9(07)      COMP VALUE ZERO.
012100 77  WS-ACEPTADOS             PIC 9(07)      COMP VALUE ZERO.
012200 77  WS-RECHAZADOS            PIC 9(07)      COMP VALUE ZERO.
012300 77  WS-CUENTA-LINEA          PIC 9(02)      COMP VALUE ZERO.
012400 77  WS-CUENTA-PAGINA         PIC 9(02)      COMP VALUE 01.
012500 77  WS-DEBUT-ANIO-ACTUAL     PIC 9(07)      COMP VALUE ZERO.
012600
012700*----------- MENSAJE DE RECHAZO ---------------------------------
012800 77  WS-MOTIVO-RECHAZO        PIC X(30)    VALUE SPACES.
012900 77  WS-RCH-ID-AUX             PIC X(30)    VALUE SPACES.
013000
013100*//////////////// COPYS ///////////////////////////////////////
013200     COPY CPARTREG.
013300*////////////////////////////////////////////////////////////////
013400
013500*----------- LINEAS DE IMPRESION ---------------------------------
013600 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
013700 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
013800
013900 01  IMP-TITULO.
014000     03  FILLER              PIC X(01)    VALUE SPACES.
014100     03  FILLER              PIC X(45)    VALUE
014200         'ESPECTACULOS DEL SUR S.A. - SECC. ARTISTAS   '.
014300     03  FILLER              PIC X(10)    VALUE SPACES.
014400     03  FILLER              PIC X(10)    VALUE 'FECHA: '.
014500     03  IMP-TIT-FECHA       PIC 9(08)    VALUE ZEROES.
014600     03  FILLER              PIC X(08)    VALUE ' PAG.: '.
014700     03  IMP-TIT-PAGINA      PIC ZZ9      VALUE ZEROES.
014800     03  FILLER              PIC X(47)    VALUE SPACES.
014900
015000 01  IMP-SUB-TITULO.
015100     03  FILLER              PIC X(01)    VALUE '|'.
015200     03  FILLER              PIC X(30)    VALUE 'NOMBRE ARTISTA'.
015300     03  FILLER              PIC X(01)    VALUE '|'.
015400     03  FILLER              PIC X(20)    VALUE 'GENERO'.
015500     03  FILLER              PIC X(01)    VALUE '|'.
015600     03  FILLER              PIC X(12)    VALUE 'FECHA DEBUT'.
015700     03  FILLER              PIC X(67)    VALUE SPACES.
015800
015900 01  IMP-DETALLE.
016000     03  FILLER              PIC X(01)    VALUE '|'.
016100     03  IMP-DET-NOMBRE      PIC X(30)    VALUE SPACES.
016200     03  FILLER              PIC X(01)    VALUE '|'.
016300     03  IMP-DET-GENERO      PIC X(20)    VALUE SPACES.
016400     03  FILLER              PIC X(01)    VALUE '|'.
016500     03  IMP-DET-DEBUT       PIC 9(08)    VALUE ZEROES.
016600     03  FILLER              PIC X(71)    VALUE SPACES.
016700
016800 01  IMP-RECHAZO.
016900     03  FILLER              PIC X(03)    VALUE '***'.
017000     03  FILLER              PIC X(10)    VALUE ' RECHAZADO'.
017100     03  FILLER              PIC X(01)    VALUE SPACES.
017200     03  IMP-RCH-ID          PIC X(30)    VALUE SPACES.
017300     03  FILLER              PIC X(01)    VALUE SPACES.
017400     03  IMP-RCH-MOTIVO      PIC X(30)    VALUE SPACES.
017500     03  FILLER              PIC X(57)    VALUE SPACES.
017600
017700 01  IMP-TOTALES.
017800     03  FILLER              PIC X(20)    VALUE
017900         'TOTAL LEIDOS ..... '.
018000     03  IMP-TOT-LEIDOS      PIC ZZZ,ZZ9  VALUE ZEROES.
018100     03  FILLER              PIC X(05)    VALUE SPACES.
018200     03  FILLER              PIC X(20)    VALUE
018300         'TOTAL ACEPTADOS .. '.
018400     03  IMP-TOT-ACEPT       PIC ZZZ,ZZ9  VALUE ZEROES.
018500     03  FILLER              PIC X(05)    VALUE SPACES.
018600     03  FILLER              PIC X(20)    VALUE
018700         'TOTAL RECHAZADOS . '.
018800     03  IMP-TOT-RECHZ       PIC ZZZ,ZZ9  VALUE ZEROES.
018900     03  FILLER              PIC X(41)    VALUE SPACES.
019000
019100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019200 PROCEDURE DIVISION.
019300
019400 MAIN-PROGRAM-I.
019500
019600     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
019700
019800     PERFORM 2000-ARTISTA-I  THRU 2000-ARTISTA-F
019900        UNTIL WS-FIN-LECTURA.
020000
020100     PERFORM 7000-REPORTE-I  THRU 7000-REPORTE-F.
020200
020300     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
020400
020500 MAIN-PROGRAM-F. GOBACK.
020600
020700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020800*     RUTINA DE INICIO: FECHA DE PROCESO, APERTURA DE ARCHIVOS
020900*     Y PRIMERA LECTURA DE ARTIST-IN.
021000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021100 1000-INICIO-I.
021200
021300     SET WS-NO-FIN-LECTURA TO TRUE.
021400     MOVE 1 TO WS-CUENTA-PAGINA.
021500     MOVE 99 TO WS-CUENTA-LINEA.
021600
021700*     ARMA LA FECHA DE PROCESO CON SIGLO EXPLICITO (Y2K, RQ-0299)
021800     ACCEPT WS-FECHA-CORTA FROM DATE.
021900     IF WS-FC-ANIO < 50
022000        COMPUTE WS-FP-ANIO = 2000 + WS-FC-ANIO
022100     ELSE
022200        COMPUTE WS-FP-ANIO = 1900 + WS-FC-ANIO
022300     END-IF.
022400     MOVE WS-FC-MES TO WS-FP-MES.
022500     MOVE WS-FC-DIA TO WS-FP-DIA.
022600     MOVE WS-FECHA-PROCESO   TO IMP-TIT-FECHA.
022700
022800     OPEN INPUT ARTIST-IN.
022900     IF FS-ARTENT IS NOT EQUAL '00'
023000        DISPLAY '* ERROR EN OPEN ARTIST-IN = ' FS-ARTENT
023100        SET WS-FIN-LECTURA TO TRUE
023200     END-IF.
023300
023400*     SE ABRE EN EXTEND: EL LISTADO ES COMPARTIDO CON PGMFIESP,
023500*     QUE CORRE PRIMERO Y LO CREA EN LA MISMA CORRIDA. ESTE
023600*     PROGRAMA ES EL ULTIMO EN CORRER (SECCION 5 DE 5).
023700     OPEN EXTEND LISTADO.
023800     IF FS-LISTADO IS NOT EQUAL '00'
023900        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
024000        MOVE 9999 TO RETURN-CODE
024100        SET WS-FIN-LECTURA TO TRUE
024200     END-IF.
024300
024400     IF NOT WS-FIN-LECTURA
024500        PERFORM 2100-LEER-ARTISTA-I THRU 2100-LEER-ARTISTA-F
024600     END-IF.
024700
024800 1000-INICIO-F. EXIT.
024900
025000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025100*     PROCESA UN REGISTRO DE ARTISTA: VALIDA, VERIFICA
025200*     DUPLICADO POR NOMBRE (SIN DISTINGUIR MAYUSC/MINUSC) Y
025300*     LO AGREGA A LA TABLA SI CORRESPONDE.
025400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025500 2000-ARTISTA-I.
025600
025700     ADD 1 TO WS-LEIDOS.
025800     PERFORM 2200-VALIDAR-ARTISTA-I THRU 2200-VALIDAR-ARTISTA-F.
025900
026000     IF WS-REGISTRO-VALIDO
026100        PERFORM 5100-ARTISTA-BUSCAR-I THRU 5100-ARTISTA-BUSCAR-F
026200        IF WS-ES-DUPLICADO
026300           ADD 1 TO WS-RECHAZADOS
026400           MOVE 'NOMBRE DE ARTISTA DUPLICADO' TO WS-MOTIVO-RECHAZO
026500           MOVE ART-NAME TO WS-RCH-ID-AUX
026600           PERFORM 6900-RECHAZO-IMPRIME-I
026700                                 THRU 6900-RECHAZO-IMPRIME-F
026800        ELSE
026900           ADD 1 TO WS-ACEPTADOS
027000           PERFORM 5400-ARTISTA-AGREGAR-I
027100                                 THRU 5400-ARTISTA-AGREGAR-F
027200        END-IF
027300     ELSE
027400        ADD 1 TO WS-RECHAZADOS
027500        MOVE ART-NAME TO WS-RCH-ID-AUX
027600        PERFORM 6900-RECHAZO-IMPRIME-I THRU 6900-RECHAZO-IMPRIME-F
027700     END-IF.
027800
027900     PERFORM 2100-LEER-ARTISTA-I THRU 2100-LEER-ARTISTA-F.
028000
028100 2000-ARTISTA-F. EXIT.
028200
028300 2100-LEER-ARTISTA-I.
028400
028500     READ ARTIST-IN INTO WS-REG-ARTISTA
028600        AT END
028700           SET WS-FIN-LECTURA TO TRUE
028800     END-READ.
028900
029000     IF NOT WS-FIN-LECTURA
029100        IF FS-ARTENT IS NOT EQUAL '00'
029200           DISPLAY '* ERROR EN LECTURA ARTIST-IN = ' FS-ARTENT
029300           SET WS-FIN-LECTURA TO TRUE
029400        END-IF
029500     END-IF.
029600
029700 2100-LEER-ARTISTA-F. EXIT.
029800
029900 2200-VALIDAR-ARTISTA-I.
030000
030100     SET WS-REGISTRO-VALIDO TO TRUE.
030200
030300     IF ART-NAME = SPACES
030400        SET WS-REGISTRO-INVALIDO TO TRUE
030500        MOVE 'NOMBRE DE ARTISTA EN BLANCO' TO WS-MOTIVO-RECHAZO
030600     END-IF.
030700
030800 2200-VALIDAR-ARTISTA-F. EXIT.
030900
031000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031100*     BUSQUEDA DE DUPLICADOS: COMPARA EL NOMBRE DEL ARTISTA
031200*     PASADO A MAYUSCULAS CONTRA LOS YA CARGADOS EN LA TABLA
031300*     (TAMBIEN EN MAYUSCULAS), SIN DEPENDER DE INTRINSECAS.
031400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031500 5100-ARTISTA-BUSCAR-I.
031600
031700     SET WS-DUPLIC-SW TO 'N'.
031800     MOVE ART-NAME TO WS-ART-NAME-MAYUS.
031900     INSPECT WS-ART-NAME-MAYUS CONVERTING
032000        'abcdefghijklmnopqrstuvwxyz' TO
032100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032200
032300     IF WS-CANT-ARTISTAS > ZERO
032400        SET IX-ART TO 1
032500        SEARCH TB-ARTISTA
032600           AT END
032700              CONTINUE
032800           WHEN TB-ART-NAME-MAYUS (IX-ART) = WS-ART-NAME-MAYUS
032900              SET WS-ES-DUPLICADO TO TRUE
033000        END-SEARCH
033100     END-IF.
033200
033300 5100-ARTISTA-BUSCAR-F. EXIT.
033400
033500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
033600*     AGREGA EL ARTISTA ACEPTADO AL FINAL DE LA TABLA, YA
033700*     CONVERTIDO A MAYUSCULAS PARA FUTURAS COMPARACIONES.
033800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
033900 5400-ARTISTA-AGREGAR-I.
034000
034100     ADD 1 TO WS-CANT-ARTISTAS.
034200     SET IX-ART TO WS-CANT-ARTISTAS.
034300     MOVE WS-ART-NAME-MAYUS TO TB-ART-NAME-MAYUS (IX-ART).
034400     MOVE ART-GENRE         TO TB-ART-GENRE      (IX-ART).
034500     MOVE ART-DEBUT-DATE    TO TB-ART-DEBUT-DATE (IX-ART).
034600
034700 5400-ARTISTA-AGREGAR-F. EXIT.
034800
034900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
035000*     TITULOS DE PAGINA DEL LISTADO (SALTO DE PAGINA CADA 15
035100*     LINEAS DE DETALLE).
035200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
035300 6500-IMPRIMIR-TITULOS-I.
035400
035500     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
035600     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
035700     WRITE REG-SALIDA FROM WS-LINE    AFTER 1.
035800     WRITE REG-SALIDA FROM IMP-SUB-TITULO AFTER 1.
035900     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
036000     ADD 1 TO WS-CUENTA-PAGINA.
036100     MOVE ZERO TO WS-CUENTA-LINEA.
036200
036300 6500-IMPRIMIR-TITULOS-F. EXIT.
036400
036500 6900-RECHAZO-IMPRIME-I.
036600
036700     IF WS-CUENTA-LINEA > 15
036800        PERFORM 6500-IMPRIMIR-TITULOS-I
036900                              THRU 6500-IMPRIMIR-TITULOS-F
037000     END-IF.
037100
037200     MOVE SPACES           TO IMP-RECHAZO.
037300     MOVE WS-RCH-ID-AUX    TO IMP-RCH-ID.
037400     MOVE WS-MOTIVO-RECHAZO TO IMP-RCH-MOTIVO.
037500     WRITE REG-SALIDA FROM IMP-RECHAZO AFTER 1.
037600     ADD 1 TO WS-CUENTA-LINEA.
037700
037800 6900-RECHAZO-IMPRIME-F. EXIT.
037900
038000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
038100*     IMPRESION DEL REGISTRO DE ARTISTAS CARGADOS Y TOTALES.
038200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
038300 7000-REPORTE-I.
038400
038500     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F.
038600
038700     IF WS-CANT-ARTISTAS > ZERO
038800        PERFORM 7100-LISTAR-ARTISTA-I THRU 7100-LISTAR-ARTISTA-F
038900           VARYING IX-ART FROM 1 BY 1
039000           UNTIL IX-ART > WS-CANT-ARTISTAS
039100     END-IF.
039200
039300     MOVE WS-LEIDOS      TO IMP-TOT-LEIDOS.
039400     MOVE WS-ACEPTADOS   TO IMP-TOT-ACEPT.
039500     MOVE WS-RECHAZADOS  TO IMP-TOT-RECHZ.
039600     WRITE REG-SALIDA FROM WS-LINE2  AFTER 1.
039700     WRITE REG-SALIDA FROM IMP-TOTALES AFTER 1.
039800
039900 7000-REPORTE-F. EXIT.
040000
040100 7100-LISTAR-ARTISTA-I.
040200
040300     IF WS-CUENTA-LINEA > 15
040400        PERFORM 6500-IMPRIMIR-TITULOS-I
040500                              THRU 6500-IMPRIMIR-TITULOS-F
040600     END-IF.
040700
040800     MOVE SPACES TO IMP-DETALLE.
040900     MOVE TB-ART-NAME-MAYUS (IX-ART) TO IMP-DET-NOMBRE.
041000     MOVE TB-ART-GENRE      (IX-ART) TO IMP-DET-GENERO.
041100     MOVE TB-ART-DEBUT-DATE (IX-ART) TO IMP-DET-DEBUT.
041200     WRITE REG-SALIDA FROM IMP-DETALLE AFTER 1.
041300     ADD 1 TO WS-CUENTA-LINEA.
041400
041500*     RQ-0121: SE CUENTAN LOS DEBUTANTES DEL ANIO EN CURSO
041600*     TOMANDO LA VISTA POR ANIO/MES-DIA DE LA FECHA DE DEBUT.
041700     SET IX-ART-R TO IX-ART.
041800     IF TB-ARR-ANIO-DEBUT (IX-ART-R) = WS-FP-ANIO
041900        ADD 1 TO WS-DEBUT-ANIO-ACTUAL
042000     END-IF.
042100
042200 7100-LISTAR-ARTISTA-F. EXIT.
042300
042400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
042500*     CIERRE DEL PROGRAMA: TOTALES DE CONTROL Y CIERRE DE
042600*     ARCHIVOS. AL SER LA ULTIMA SECCION DEL LISTADO, TAMBIEN
042700*     SE DEJA CONSTANCIA DE LA FECHA BASE USADA (AUDITORIA).
042800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
042900 9999-FINAL-I.
043000
043100     DISPLAY '=============================================='.
043200     DISPLAY 'PGMARESP - LEIDOS     = ' WS-LEIDOS.
043300     DISPLAY 'PGMARESP - ACEPTADOS  = ' WS-ACEPTADOS.
043400     DISPLAY 'PGMARESP - RECHAZADOS = ' WS-RECHAZADOS.
043500     DISPLAY 'PGMARESP - CARGADOS EN TABLA = ' WS-CANT-ARTISTAS.
043600     DISPLAY 'PGMARESP - DEBUTANTES DEL ANIO ' WS-FP-ANIO
043700        ' = ' WS-DEBUT-ANIO-ACTUAL.
043800
043900     CLOSE ARTIST-IN.
044000     IF FS-ARTENT IS NOT EQUAL '00'
044100        DISPLAY '* ERROR EN CLOSE ARTIST-IN = ' FS-ARTENT
044200     END-IF.
044300
044400     CLOSE LISTADO.
044500     IF FS-LISTADO IS NOT EQUAL '00'
044600        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
044700     END-IF.
044800
044900 9999-FINAL-F. EXIT.
