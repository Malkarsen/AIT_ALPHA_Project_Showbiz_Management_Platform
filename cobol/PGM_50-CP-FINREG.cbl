000100*////////////////// (FINREG) //////////////////////////////////
000200**************************************
000300*    LAYOUT  REGISTRO  FINANCIERO    *
000400*    ARCHIVO  DDFINEN / DDFINSA      *
000500*    LARGO 94 BYTES                  *
000600**************************************
000700 01  WS-REG-FINANCIERO.
000800*     POSICION RELATIVA (01:16) IDENTIFICADOR UNICO
000900     03  FIN-ID              PIC X(16)    VALUE SPACES.
001000*     REDEFINE PARA PROBAR QUE EL ID SEA NUMERICO (SOLO DIGITOS)
001100     03  FIN-ID-NUM REDEFINES FIN-ID
001200                         PIC 9(16).
001300*     POSICION RELATIVA (17:07) INCOME  O  EXPENSE
001400     03  FIN-TYPE            PIC X(07)    VALUE SPACES.
001500*     POSICION RELATIVA (24:11) IMPORTE, MAYOR QUE CERO
001600     03  FIN-AMOUNT          PIC 9(09)V99 VALUE ZEROES.
001700*     POSICION RELATIVA (35:22) CATEGORIA CONTABLE
001800     03  FIN-CATEGORY        PIC X(22)    VALUE SPACES.
001900*     POSICION RELATIVA (57:30) DESCRIPCION DEL MOVIMIENTO
002000     03  FIN-DESCRIPTION     PIC X(30)    VALUE SPACES.
002100*     POSICION RELATIVA (87:08) FECHA AAAAMMDD
002200     03  FIN-DATE            PIC 9(08)    VALUE ZEROES.
002300*////////////////////////////////////////////////////////////////
