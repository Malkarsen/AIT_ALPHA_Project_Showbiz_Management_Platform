000100*////////////////// (CONREG) //////////////////////////////////
000200**************************************
000300*    LAYOUT  REGISTRO  CONTRATO      *
000400*    ARCHIVO  DDCONEN                *
000500*    LARGO 110 BYTES                 *
000600**************************************
000700 01  WS-REG-CONTRATO.
000800*     POSICION RELATIVA (01:16) IDENTIFICADOR UNICO DE CONTRATO
000900     03  CON-ID              PIC X(16)    VALUE SPACES.
001000*     POSICION RELATIVA (17:30) NOMBRE DEL ARTISTA
001100     03  CON-ARTIST-NAME     PIC X(30)    VALUE SPACES.
001200*     POSICION RELATIVA (47:08) FECHA DE INICIO AAAAMMDD
001300     03  CON-START-DATE      PIC 9(08)    VALUE ZEROES.
001400*     POSICION RELATIVA (55:08) FECHA DE FIN AAAAMMDD
001500     03  CON-END-DATE        PIC 9(08)    VALUE ZEROES.
001600*     POSICION RELATIVA (63:40) TERMINOS DEL CONTRATO
001700     03  CON-TERMS           PIC X(40)    VALUE SPACES.
001800*     POSICION RELATIVA (103:08) RELLENO DE REGISTRO
001900     03  FILLER              PIC X(08)    VALUE SPACES.
002000*////////////////////////////////////////////////////////////////
