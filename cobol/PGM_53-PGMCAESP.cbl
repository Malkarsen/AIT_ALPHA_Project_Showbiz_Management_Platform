000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCAESP.
000300 AUTHOR. M. TORRES VDA. DE PAZ.
000400 INSTALLATION. ESPECTACULOS DEL SUR S.A. - DEPTO SISTEMAS.
000500 DATE-WRITTEN. 06/11/1989.
000600 DATE-COMPILED. 06/11/1989.
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION EXTERNA.
000800******************************************************************
000900*                     BITACORA DE CAMBIOS                       *
001000*  06/11/89  MTV  ALTA INICIAL. REGISTRO DE CASTINGS EN TABLA    *
001100*                 EN MEMORIA (ORDENADA POR ID) Y CARGA DE        *
001200*                 PARTICIPANTES CONTRA DICHA TABLA.              *
001300*  19/03/90  MTV  RQ-0071 CASTING DUPLICADO REEMPLAZA AL         *
001400*                 EXISTENTE Y SE INFORMA EN EL LISTADO.          *
001500*  25/09/91  RFC  RQ-0110 SE INFORMAN PARTICIPANTES CON CASTING  *
001600*                 NO REGISTRADO.                                *
001700*  14/04/93  JQM  RQ-0148 SE AGREGAN TRANSACCIONES OPCIONALES DE *
001800*                 CAMBIO DE ESTADO DE PARTICIPANTE (DDESTEN).    *
001900*  09/10/95  MTV  LIMPIEZA GENERAL DE MENSAJES, SIN CAMBIO       *
002000*                 FUNCIONAL.                                    *
002100*  11/03/98  JQM  RQ-0299 PREPARACION AN0 2000: LA FECHA DE      *
002200*                 PROCESO SE COMPONE CON SIGLO EXPLICITO.        *
002300*  02/12/99  JQM  RQ-0311 CIERRE DE PRUEBAS Y2K - SIN HALLAZGOS. *
002400*  30/08/00  RFC  RQ-0322 SE AGREGAN CONTADORES DE PARTICIPANTES *
002500*                 POR ESTADO EN EL LISTADO.                     *
002600******************************************************************
002700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     SELECT CASTING-IN      ASSIGN DDCASEN
003800     FILE STATUS IS FS-CASENT.
003900
004000     SELECT PARTICIPANT-IN  ASSIGN DDPAREN
004100     FILE STATUS IS FS-PARENT.
004200
004300     SELECT STATUS-UPD-IN   ASSIGN DDESTEN
004400     FILE STATUS IS FS-ESTENT.
004500
004600     SELECT LISTADO         ASSIGN DDLISTA
004700     FILE STATUS IS FS-LISTADO.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  CASTING-IN
005400     BLOCK CONTAINS 0 RECORDS
005500     RECORDING MODE IS F.
005600 01  REG-CASTING-IN      PIC X(130).
005700
005800 FD  PARTICIPANT-IN
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-PARTIC-IN       PIC X(74).
006200
006300*     TRANSACCION DE CAMBIO DE ESTADO: ID PARTICIPANTE + ESTADO
006400 FD  STATUS-UPD-IN
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-ESTADO-IN.
006800     03  TRA-PAR-ID          PIC X(16).
006900     03  TRA-PAR-STATUS      PIC X(12).
007000
007100 FD  LISTADO
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-SALIDA          PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700*=======================*
007800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007900
008000*----------- ARCHIVOS -------------------------------------------
008100 77  FS-CASENT               PIC XX       VALUE SPACES.
008200 77  FS-PARENT               PIC XX       VALUE SPACES.
008300 77  FS-ESTENT               PIC XX       VALUE SPACES.
008400 77  FS-LISTADO              PIC XX       VALUE SPACES.
008500
008600 77  WS-STATUS-CAS           PIC X        VALUE 'N'.
008700     88  WS-FIN-CASTING         VALUE 'Y'.
008800
008900 77  WS-STATUS-PAR           PIC X        VALUE 'N'.
009000     88  WS-FIN-PARTIC          VALUE 'Y'.
009100
009200 77  WS-STATUS-EST           PIC X        VALUE 'N'.
009300     88  WS-FIN-ESTADO          VALUE 'Y'.
009400
009500 77  WS-HAY-ESTADO-SW        PIC X        VALUE 'Y'.
009600     88  WS-NO-HAY-ESTADO       VALUE 'D'.
009700
009800 77  WS-REG-VALIDO-SW        PIC X        VALUE 'N'.
009900     88  WS-REGISTRO-VALIDO       VALUE 'Y'.
010000     88  WS-REGISTRO-INVALIDO     VALUE 'N'.
010100
010200 77  WS-CASTING-HALLADO-SW    PIC X       VALUE 'N'.
010300     88  WS-CASTING-HALLADO        VALUE 'Y'.
010400
010500 77  WS-PARTIC-HALLADO-SW     PIC X       VALUE 'N'.
010600     88  WS-PARTIC-HALLADO         VALUE 'Y'.
010700
010800*----------- FECHA DE PROCESO (CON SIGLO EXPLICITO) -------------
010900 77  WS-FECHA-CORTA          PIC 9(06)    VALUE ZEROS.
011000
011100 01  WS-FECHA-PROCESO.
011200     03  WS-FP-ANIO          PIC 9(04)    VALUE ZEROS.
011300     03  WS-FP-MES           PIC 9(02)    VALUE ZEROS.
011400     03  WS-FP-DIA           PIC 9(02)    VALUE ZEROS.
011500
011600*     REDEFINE (1) - VISTA PARA ARMAR EL SIGLO DEL ANIO CORTO
011700 01  WS-FECHA-CORTA-R REDEFINES WS-FECHA-CORTA.
011800     03  WS-FC-ANIO          PIC 99.
011900     03  WS-FC-MES           PIC 99.
012000     03  WS-FC-DIA           PIC 99.
012100
012200*----------- TABLA DE CASTINGS EN MEMORIA (ORDENADA POR ID) -----
012300*     RQ-0071: PERMITE BUSQUEDA BINARIA (SEARCH ALL) Y DETECCION
012400*     DE CASTINGS DUPLICADOS AL MOMENTO DE LA CARGA.
012500 01  WS-CANT-CASTING          PIC 9(04)   COMP VALUE ZERO.
012600 01  TB-CASTINGS.
012700     03  TB-CASTING OCCURS 1 TO 300 TIMES
012800                    DEPENDING ON WS-CANT-CASTING
012900                    ASCENDING KEY IS TB-CAS-ID
013000                    INDEXED BY IX-CAS.
013100         05  TB-CAS-ID           PIC X(16).
013200         05  TB-CAS-NAME         PIC X(30).
013300         05  TB-CAS-DESCRIPTION  PIC X(40).
013400         05  TB-CAS-LOCATION     PIC X(30).
013500         05  TB-CAS-DATE         PIC 9(08).
013600
013700*----------- TABLA DE PARTICIPANTES EN MEMORIA (POR ORDEN DE   --
013800*----------- LLEGADA, BUSQUEDA LINEAL POR PAR-ID) --------------
013900 01  WS-CANT-PARTIC           PIC 9(04)   COMP VALUE ZERO.
014000 01  TB-PARTICIPANTES.
014100     03  TB-PARTICIPANTE OCCURS 1 TO 2000 TIMES
014200                         DEPENDING ON WS-CANT-PARTIC
014300                         INDEXED BY IX-PAR.
014400         05  TB-PAR-ID           PIC X(16).
014500         05  TB-PAR-CASTING-ID   PIC X(16).
014600         05  TB-PAR-NAME         PIC X(30).
014700         05  TB-PAR-STATUS       PIC X(12).
014800
014900*----------- REGISTRO NUEVO PARA INSERTAR (AREA DE PASE) --------
015000 01  WS-CASTING-NUEVO.
015100     03  WS-CN-ID            PIC X(16).
015200     03  WS-CN-NAME          PIC X(30).
015300     03  WS-CN-DESCRIPTION   PIC X(40).
015400     03  WS-CN-LOCATION      PIC X(30).
015500     03  WS-CN-DATE          PIC 9(08).
015600
015700*----------- ACUMULADORES (COMP) ---------------------------------
015800 77  WS-LEIDOS-CAS            PIC 9(07)      COMP VALUE ZERO.
015900 77  WS-ACEPT-CAS             PIC 9(07)      COMP VALUE ZERO.
016000 77  WS-RECHZ-CAS             PIC 9(07)      COMP VALUE ZERO.
016100 77  WS-DUPLIC-CAS            PIC 9(07)      COMP VALUE ZERO.
016200 77  WS-LEIDOS-PAR            PIC 9(07)      COMP VALUE ZERO.
016300 77  WS-ACEPT-PAR             PIC 9(07)      COMP VALUE ZERO.
016400 77  WS-RECHZ-PAR             PIC 9(07)      COMP VALUE ZERO.
016500 77  WS-SIN-CASTING-PAR       PIC 9(07)      COMP VALUE ZERO.
016600 77  WS-TRANS-APLIC           PIC 9(07)      COMP VALUE ZERO.
016700 77  WS-TRANS-NO-HALLADA      PIC 9(07)      COMP VALUE ZERO.
016800 77  WS-CNT-NEW               PIC 9(07)      COMP VALUE ZERO.
016900 77  WS-CNT-IN-PROGRESS       PIC 9(07)      COMP VALUE ZERO.
017000 77  WS-CNT-APPROVED          PIC 9(07)      COMP VALUE ZERO.
017100 77  WS-CNT-REJECTED          PIC 9(07)      COMP VALUE ZERO.
017200 77  WS-CUENTA-LINEA          PIC 9(02)      COMP VALUE ZERO.
017300 77  WS-CUENTA-PAGINA         PIC 9(02)      COMP VALUE 01.
017400
017500*----------- MENSAJE DE RECHAZO ---------------------------------
017600 77  WS-MOTIVO-RECHAZO        PIC X(30)    VALUE SPACES.
017700 77  WS-RCH-ID-AUX            PIC X(16)    VALUE SPACES.
017800
017900*//////////////// COPYS ///////////////////////////////////////
018000     COPY CPCASREG.
018100     COPY CPPARREG.
018200     COPY CPCODESP.
018300*////////////////////////////////////////////////////////////////
018400
018500*----------- LINEAS DE IMPRESION ---------------------------------
018600 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
018700 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
018800
018900 01  IMP-TITULO.
019000     03  FILLER              PIC X(01)    VALUE SPACES.
019100     03  FILLER              PIC X(45)    VALUE
019200         'ESPECTACULOS DEL SUR S.A. - SECC. CASTINGS  '.
019300     03  FILLER              PIC X(10)    VALUE SPACES.
019400     03  FILLER              PIC X(06)    VALUE 'FECHA:'.
019500     03  IMP-TIT-FECHA       PIC 9(08)    VALUE ZEROES.
019600     03  FILLER              PIC X(06)    VALUE SPACES.
019700     03  FILLER              PIC X(08)    VALUE 'PAGINA: '.
019800     03  IMP-TIT-PAGINA      PIC Z9       VALUE ZEROES.
019900     03  FILLER              PIC X(46)    VALUE SPACES.
020000
020100 01  IMP-SUB-CASTING.
020200     03  FILLER              PIC X(01)    VALUE '|'.
020300     03  FILLER              PIC X(16)    VALUE 'ID CASTING'.
020400     03  FILLER              PIC X(01)    VALUE '|'.
020500     03  FILLER              PIC X(30)    VALUE 'NOMBRE'.
020600     03  FILLER              PIC X(01)    VALUE '|'.
020700     03  FILLER              PIC X(30)    VALUE 'LOCALIDAD'.
020800     03  FILLER              PIC X(01)    VALUE '|'.
020900     03  FILLER              PIC X(08)    VALUE 'FECHA   '.
021000     03  FILLER              PIC X(44)    VALUE SPACES.
021100
021200 01  IMP-DET-CASTING.
021300     03  FILLER              PIC X(01)    VALUE '|'.
021400     03  IMP-DC-ID           PIC X(16)    VALUE SPACES.
021500     03  FILLER              PIC X(01)    VALUE '|'.
021600     03  IMP-DC-NOMBRE       PIC X(30)    VALUE SPACES.
021700     03  FILLER              PIC X(01)    VALUE '|'.
021800     03  IMP-DC-LOCALIDAD    PIC X(30)    VALUE SPACES.
021900     03  FILLER              PIC X(01)    VALUE '|'.
022000     03  IMP-DC-FECHA        PIC 9(08)    VALUE ZEROES.
022100     03  FILLER              PIC X(44)    VALUE SPACES.
022200
022300 01  IMP-CAS-DUPLIC.
022400     03  FILLER              PIC X(24)    VALUE
022500         '  ** CASTING DUPLICADO '.
022600     03  IMP-DUP-ID          PIC X(16)    VALUE SPACES.
022700     03  FILLER              PIC X(30)    VALUE
022800         ' - SE REEMPLAZA EL ANTERIOR **'.
022900     03  FILLER              PIC X(62)    VALUE SPACES.
023000
023100 01  IMP-SUB-PARTIC.
023200     03  FILLER              PIC X(01)    VALUE '|'.
023300     03  FILLER              PIC X(16)    VALUE 'ID PARTICIPANTE'.
023400     03  FILLER              PIC X(01)    VALUE '|'.
023500     03  FILLER              PIC X(30)    VALUE
023600         'NOMBRE                        '.
023700     03  FILLER              PIC X(01)    VALUE '|'.
023800     03  FILLER              PIC X(16)    VALUE 'ID CASTING'.
023900     03  FILLER              PIC X(01)    VALUE '|'.
024000     03  FILLER              PIC X(12)    VALUE 'ESTADO'.
024100     03  FILLER              PIC X(54)    VALUE SPACES.
024200
024300 01  IMP-DET-PARTIC.
024400     03  FILLER              PIC X(01)    VALUE '|'.
024500     03  IMP-DP-ID           PIC X(16)    VALUE SPACES.
024600     03  FILLER              PIC X(01)    VALUE '|'.
024700     03  IMP-DP-NOMBRE       PIC X(30)    VALUE SPACES.
024800     03  FILLER              PIC X(01)    VALUE '|'.
024900     03  IMP-DP-CASTING      PIC X(16)    VALUE SPACES.
025000     03  FILLER              PIC X(01)    VALUE '|'.
025100     03  IMP-DP-ESTADO       PIC X(12)    VALUE SPACES.
025200     03  FILLER              PIC X(54)    VALUE SPACES.
025300
025400 01  IMP-RECHAZO.
025500     03  FILLER              PIC X(03)    VALUE '***'.
025600     03  FILLER              PIC X(10)    VALUE ' RECHAZADO'.
025700     03  FILLER              PIC X(01)    VALUE SPACES.
025800     03  IMP-RCH-ID          PIC X(16)    VALUE SPACES.
025900     03  FILLER              PIC X(01)    VALUE SPACES.
026000     03  IMP-RCH-MOTIVO      PIC X(30)    VALUE SPACES.
026100     03  FILLER              PIC X(71)    VALUE SPACES.
026200
026300 01  IMP-SIN-CASTING.
026400     03  FILLER              PIC X(03)    VALUE '***'.
026500     03  FILLER              PIC X(30)    VALUE
026600         ' PARTICIPANTE SIN CASTING REG.'.
026700     03  FILLER              PIC X(01)    VALUE SPACES.
026800     03  IMP-SC-ID           PIC X(16)    VALUE SPACES.
026900     03  FILLER              PIC X(01)    VALUE SPACES.
027000     03  IMP-SC-CASTING      PIC X(16)    VALUE SPACES.
027100     03  FILLER              PIC X(65)    VALUE SPACES.
027200
027300 01  IMP-TRANS-NO-HALLADA.
027400     03  FILLER              PIC X(03)    VALUE '***'.
027500     03  FILLER              PIC X(38)    VALUE
027600         ' TRANSACCION DE ESTADO: PARTICIPANTE '.
027700     03  IMP-TR-ID           PIC X(16)    VALUE SPACES.
027800     03  FILLER              PIC X(24)    VALUE
027900         ' AUN NO REGISTRADO.     '.
028000     03  FILLER              PIC X(51)    VALUE SPACES.
028100
028200 01  IMP-TOTALES.
028300     03  FILLER              PIC X(20)    VALUE
028400         'CASTINGS ACEPT/RECH '.
028500     03  IMP-TOT-ACAS        PIC ZZZZZZ9  VALUE ZEROES.
028600     03  FILLER              PIC X(01)    VALUE '/'.
028700     03  IMP-TOT-RCAS        PIC ZZZZZZ9  VALUE ZEROES.
028800     03  FILLER              PIC X(06)    VALUE SPACES.
028900     03  FILLER              PIC X(20)    VALUE
029000         'PARTIC. ACEPT/RECH  '.
029100     03  IMP-TOT-APAR        PIC ZZZZZZ9  VALUE ZEROES.
029200     03  FILLER              PIC X(01)    VALUE '/'.
029300     03  IMP-TOT-RPAR        PIC ZZZZZZ9  VALUE ZEROES.
029400     03  FILLER              PIC X(34)    VALUE SPACES.
029500
029600 01  IMP-TOTALES-2.
029700     03  FILLER              PIC X(30)    VALUE
029800         'NEW/IN_PROG/APROB/RECHZ ..... '.
029900     03  IMP-TOT-NEW         PIC ZZZZZZ9  VALUE ZEROES.
030000     03  FILLER              PIC X(01)    VALUE '/'.
030100     03  IMP-TOT-INPROG      PIC ZZZZZZ9  VALUE ZEROES.
030200     03  FILLER              PIC X(01)    VALUE '/'.
030300     03  IMP-TOT-APROB       PIC ZZZZZZ9  VALUE ZEROES.
030400     03  FILLER              PIC X(01)    VALUE '/'.
030500     03  IMP-TOT-RECHZ       PIC ZZZZZZ9  VALUE ZEROES.
030600     03  FILLER              PIC X(50)    VALUE SPACES.
030700
030800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
030900
031000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031100 PROCEDURE DIVISION.
031200
031300 MAIN-PROGRAM-I.
031400
031500     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F.
031600     PERFORM 2000-CASTING-I      THRU 2000-CASTING-F
031700                                 UNTIL WS-FIN-CASTING.
031800     PERFORM 3050-INICIO-LECTURA-PARTIC-I
031900                              THRU 3050-INICIO-LECTURA-PARTIC-F.
032000     PERFORM 3000-PARTIC-I       THRU 3000-PARTIC-F
032100                                 UNTIL WS-FIN-PARTIC.
032200     IF NOT WS-NO-HAY-ESTADO
032300        PERFORM 4050-INICIO-LECTURA-ESTADO-I
032400                                 THRU 4050-INICIO-LECTURA-ESTADO-F
032500     END-IF.
032600     PERFORM 4000-TRANSAC-I      THRU 4000-TRANSAC-F
032700                                 UNTIL WS-FIN-ESTADO.
032800     PERFORM 7000-REPORTE-I      THRU 7000-REPORTE-F.
032900     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
033000
033100 MAIN-PROGRAM-F. GOBACK.
033200
033300*----------------------------------------------------------------
033400 1000-INICIO-I.
033500
033600     MOVE 1 TO WS-CUENTA-PAGINA.
033700     MOVE 99 TO WS-CUENTA-LINEA.
033800
033900*     ARMA LA FECHA DE PROCESO CON SIGLO EXPLICITO (Y2K, RQ-0299)
034000     ACCEPT WS-FECHA-CORTA FROM DATE.
034100     IF WS-FC-ANIO < 50
034200        COMPUTE WS-FP-ANIO = 2000 + WS-FC-ANIO
034300     ELSE
034400        COMPUTE WS-FP-ANIO = 1900 + WS-FC-ANIO
034500     END-IF.
034600     MOVE WS-FC-MES TO WS-FP-MES.
034700     MOVE WS-FC-DIA TO WS-FP-DIA.
034800     MOVE WS-FECHA-PROCESO TO IMP-TIT-FECHA.
034900
035000     OPEN INPUT CASTING-IN.
035100     IF FS-CASENT IS NOT EQUAL '00'
035200        DISPLAY '* ERROR EN OPEN CASTING-IN = ' FS-CASENT
035300        SET WS-FIN-CASTING TO TRUE
035400     END-IF.
035500
035600     OPEN INPUT PARTICIPANT-IN.
035700     IF FS-PARENT IS NOT EQUAL '00'
035800        DISPLAY '* ERROR EN OPEN PARTICIPANT-IN = ' FS-PARENT
035900        SET WS-FIN-PARTIC TO TRUE
036000     END-IF.
036100
036200     OPEN INPUT STATUS-UPD-IN.
036300     IF FS-ESTENT IS NOT EQUAL '00'
036400        DISPLAY '* AVISO: SIN TRANSACCIONES DE ESTADO (DDESTEN)'
036500        SET WS-NO-HAY-ESTADO TO TRUE
036600        SET WS-FIN-ESTADO    TO TRUE
036700     END-IF.
036800
036900*     SE ABRE EN EXTEND: EL LISTADO ES COMPARTIDO CON PGMFIESP,
037000*     QUE CORRE PRIMERO Y LO CREA EN LA MISMA CORRIDA.
037100     OPEN EXTEND LISTADO.
037200     IF FS-LISTADO IS NOT EQUAL '00'
037300        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
037400        MOVE 9999 TO RETURN-CODE
037500        SET WS-FIN-CASTING TO TRUE
037600        SET WS-FIN-PARTIC  TO TRUE
037700        SET WS-FIN-ESTADO  TO TRUE
037800     END-IF.
037900
038000     PERFORM 2100-LEER-CASTING-I THRU 2100-LEER-CASTING-F.
038100
038200 1000-INICIO-F. EXIT.
038300
038400*----- CARGA DE CASTINGS EN LA TABLA ORDENADA (RQ-0071) ----------
038500 2000-CASTING-I.
038600
038700     PERFORM 2200-VALIDAR-CASTING-I THRU 2200-VALIDAR-CASTING-F.
038800
038900     IF WS-REGISTRO-VALIDO
039000        PERFORM 5100-CASTING-BUSCAR-I THRU 5100-CASTING-BUSCAR-F
039100        IF WS-CASTING-HALLADO
039200           PERFORM 5200-CASTING-REEMPLAZAR-I
039300                                    THRU 5200-CASTING-REEMPLAZAR-F
039400           ADD 1 TO WS-DUPLIC-CAS
039500           PERFORM 6870-DUPLIC-IMPRIME-I
039600                                    THRU 6870-DUPLIC-IMPRIME-F
039700        ELSE
039800           ADD 1 TO WS-ACEPT-CAS
039900           PERFORM 5300-CASTING-INSERTAR-I
040000                                    THRU 5300-CASTING-INSERTAR-F
040100        END-IF
040200     ELSE
040300        ADD 1 TO WS-RECHZ-CAS
040400        MOVE CAS-ID TO WS-RCH-ID-AUX
040500        PERFORM 6900-RECHAZO-IMPRIME-I THRU 6900-RECHAZO-IMPRIME-F
040600     END-IF.
040700
040800     PERFORM 2100-LEER-CASTING-I THRU 2100-LEER-CASTING-F.
040900
041000 2000-CASTING-F. EXIT.
041100
041200*----------------------------------------------------------------
041300 2100-LEER-CASTING-I.
041400
041500     READ CASTING-IN INTO WS-REG-CASTING
041600          AT END SET WS-FIN-CASTING TO TRUE.
041700
041800     EVALUATE FS-CASENT
041900        WHEN '00'
042000           ADD 1 TO WS-LEIDOS-CAS
042100        WHEN '10'
042200           SET WS-FIN-CASTING TO TRUE
042300        WHEN OTHER
042400           DISPLAY '* ERROR EN LECTURA CASTING-IN = ' FS-CASENT
042500           SET WS-FIN-CASTING TO TRUE
042600     END-EVALUATE.
042700
042800 2100-LEER-CASTING-F. EXIT.
042900
043000*----------------------------------------------------------------
043100 2200-VALIDAR-CASTING-I.
043200
043300     SET WS-REGISTRO-VALIDO TO TRUE.
043400
043500     EVALUATE TRUE
043600        WHEN CAS-NAME = SPACES
043700           SET WS-REGISTRO-INVALIDO TO TRUE
043800           MOVE 'NOMBRE DE CASTING EN BLANCO' TO
043900                                      WS-MOTIVO-RECHAZO
044000        WHEN CAS-DESCRIPTION = SPACES
044100           SET WS-REGISTRO-INVALIDO TO TRUE
044200           MOVE 'DESCRIPCION EN BLANCO' TO WS-MOTIVO-RECHAZO
044300        WHEN CAS-LOCATION = SPACES
044400           SET WS-REGISTRO-INVALIDO TO TRUE
044500           MOVE 'LOCALIDAD EN BLANCO' TO WS-MOTIVO-RECHAZO
044600        WHEN CAS-DATE = ZEROES
044700           SET WS-REGISTRO-INVALIDO TO TRUE
044800           MOVE 'FECHA DE CASTING EN BLANCO' TO WS-MOTIVO-RECHAZO
044900        WHEN CAS-ID-NUM NOT NUMERIC
045000           SET WS-REGISTRO-INVALIDO TO TRUE
045100           MOVE 'ID DE CASTING NO ES NUMERICO' TO
045200                                      WS-MOTIVO-RECHAZO
045300        WHEN OTHER
045400           CONTINUE
045500     END-EVALUATE.
045600
045700 2200-VALIDAR-CASTING-F. EXIT.
045800
045900*----- CARGA DE PARTICIPANTES CONTRA LA TABLA DE CASTINGS -------
046000 3000-PARTIC-I.
046100
046200     PERFORM 3200-VALIDAR-PARTIC-I THRU 3200-VALIDAR-PARTIC-F.
046300
046400     IF WS-REGISTRO-VALIDO
046500        ADD 1 TO WS-ACEPT-PAR
046600        PERFORM 5400-PARTIC-AGREGAR-I THRU 5400-PARTIC-AGREGAR-F
046700        PERFORM 5500-CASTING-BUSCAR-KEY-I
046800                                  THRU 5500-CASTING-BUSCAR-KEY-F
046900        IF NOT WS-CASTING-HALLADO
047000           ADD 1 TO WS-SIN-CASTING-PAR
047100           PERFORM 6920-SIN-CASTING-IMPRIME-I
047200                                  THRU 6920-SIN-CASTING-IMPRIME-F
047300        END-IF
047400     ELSE
047500        ADD 1 TO WS-RECHZ-PAR
047600        MOVE PAR-ID TO WS-RCH-ID-AUX
047700        PERFORM 6900-RECHAZO-IMPRIME-I THRU 6900-RECHAZO-IMPRIME-F
047800     END-IF.
047900
048000     PERFORM 3100-LEER-PARTIC-I THRU 3100-LEER-PARTIC-F.
048100
048200 3000-PARTIC-F. EXIT.
048300
048400*----------------------------------------------------------------
048500 3050-INICIO-LECTURA-PARTIC-I.
048600
048700     PERFORM 3100-LEER-PARTIC-I THRU 3100-LEER-PARTIC-F.
048800
048900 3050-INICIO-LECTURA-PARTIC-F. EXIT.
049000
049100*----------------------------------------------------------------
049200 3100-LEER-PARTIC-I.
049300
049400     READ PARTICIPANT-IN INTO WS-REG-PARTICIPANTE
049500          AT END SET WS-FIN-PARTIC TO TRUE.
049600
049700     EVALUATE FS-PARENT
049800        WHEN '00'
049900           ADD 1 TO WS-LEIDOS-PAR
050000        WHEN '10'
050100           SET WS-FIN-PARTIC TO TRUE
050200        WHEN OTHER
050300           DISPLAY '* ERROR EN LECTURA PARTICIPANT-IN = '
050400              FS-PARENT
050500           SET WS-FIN-PARTIC TO TRUE
050600     END-EVALUATE.
050700
050800 3100-LEER-PARTIC-F. EXIT.
050900
051000*----------------------------------------------------------------
051100 3200-VALIDAR-PARTIC-I.
051200
051300     SET WS-REGISTRO-VALIDO TO TRUE.
051400     MOVE PAR-STATUS TO WS-COD-ESTADO-PARTIC.
051500
051600     EVALUATE TRUE
051700        WHEN PAR-NAME = SPACES
051800           SET WS-REGISTRO-INVALIDO TO TRUE
051900           MOVE 'NOMBRE DE PARTICIPANTE EN BLANCO' TO
052000                                      WS-MOTIVO-RECHAZO
052100        WHEN NOT COD-ESTADO-VALIDO
052200           SET WS-REGISTRO-INVALIDO TO TRUE
052300           MOVE 'ESTADO NO VALIDO' TO WS-MOTIVO-RECHAZO
052400        WHEN PAR-ID-NUM NOT NUMERIC
052500           SET WS-REGISTRO-INVALIDO TO TRUE
052600           MOVE 'ID DE PARTICIPANTE NO ES NUMERICO' TO
052700                                      WS-MOTIVO-RECHAZO
052800        WHEN OTHER
052900           CONTINUE
053000     END-EVALUATE.
053100
053200 3200-VALIDAR-PARTIC-F. EXIT.
053300
053400*----- TRANSACCIONES OPCIONALES DE CAMBIO DE ESTADO (RQ-0148) ---
053500 4000-TRANSAC-I.
053600
053700     MOVE TRA-PAR-STATUS TO WS-COD-ESTADO-PARTIC.
053800     IF TRA-PAR-ID = SPACES OR TRA-PAR-STATUS = SPACES
053900        OR NOT COD-ESTADO-VALIDO
054000        ADD 1 TO WS-TRANS-NO-HALLADA
054100        PERFORM 6930-TRANS-RECHAZO-IMPRIME-I
054200                                THRU 6930-TRANS-RECHAZO-IMPRIME-F
054300     ELSE
054400        PERFORM 5600-PARTIC-BUSCAR-ID-I
054500                                THRU 5600-PARTIC-BUSCAR-ID-F
054600        IF WS-PARTIC-HALLADO
054700           MOVE TRA-PAR-STATUS TO TB-PAR-STATUS(IX-PAR)
054800           ADD 1 TO WS-TRANS-APLIC
054900        ELSE
055000           ADD 1 TO WS-TRANS-NO-HALLADA
055100           PERFORM 6930-TRANS-RECHAZO-IMPRIME-I
055200                                THRU 6930-TRANS-RECHAZO-IMPRIME-F
055300        END-IF
055400     END-IF.
055500
055600     PERFORM 4100-LEER-ESTADO-I THRU 4100-LEER-ESTADO-F.
055700
055800 4000-TRANSAC-F. EXIT.
055900
056000*----------------------------------------------------------------
056100 4050-INICIO-LECTURA-ESTADO-I.
056200
056300     PERFORM 4100-LEER-ESTADO-I THRU 4100-LEER-ESTADO-F.
056400
056500 4050-INICIO-LECTURA-ESTADO-F. EXIT.
056600
056700*----------------------------------------------------------------
056800 4100-LEER-ESTADO-I.
056900
057000     READ STATUS-UPD-IN
057100          AT END SET WS-FIN-ESTADO TO TRUE.
057200
057300     EVALUATE FS-ESTENT
057400        WHEN '00'
057500           CONTINUE
057600        WHEN '10'
057700           SET WS-FIN-ESTADO TO TRUE
057800        WHEN OTHER
057900           DISPLAY '* ERROR EN LECTURA STATUS-UPD-IN = ' FS-ESTENT
058000           SET WS-FIN-ESTADO TO TRUE
058100     END-EVALUATE.
058200
058300 4100-LEER-ESTADO-F. EXIT.
058400
058500*----- BUSQUEDA BINARIA (SEARCH ALL) DE UN CASTING POR ID -------
058600 5100-CASTING-BUSCAR-I.
058700
058800     SET WS-CASTING-HALLADO-SW TO 'N'.
058900     IF WS-CANT-CASTING NOT = ZERO
059000        SET IX-CAS TO 1
059100        SEARCH ALL TB-CASTING
059200           AT END
059300              CONTINUE
059400           WHEN TB-CAS-ID(IX-CAS) = CAS-ID
059500              SET WS-CASTING-HALLADO TO TRUE
059600        END-SEARCH
059700     END-IF.
059800
059900 5100-CASTING-BUSCAR-F. EXIT.
060000
060100*----------------------------------------------------------------
060200 5200-CASTING-REEMPLAZAR-I.
060300
060400     MOVE CAS-NAME        TO TB-CAS-NAME(IX-CAS).
060500     MOVE CAS-DESCRIPTION TO TB-CAS-DESCRIPTION(IX-CAS).
060600     MOVE CAS-LOCATION    TO TB-CAS-LOCATION(IX-CAS).
060700     MOVE CAS-DATE        TO TB-CAS-DATE(IX-CAS).
060800
060900 5200-CASTING-REEMPLAZAR-F. EXIT.
061000
061100*----- INSERCION ORDENADA DE UN CASTING NUEVO EN LA TABLA -------
061200 5300-CASTING-INSERTAR-I.
061300
061400     MOVE CAS-ID          TO WS-CN-ID.
061500     MOVE CAS-NAME        TO WS-CN-NAME.
061600     MOVE CAS-DESCRIPTION TO WS-CN-DESCRIPTION.
061700     MOVE CAS-LOCATION    TO WS-CN-LOCATION.
061800     MOVE CAS-DATE        TO WS-CN-DATE.
061900
062000     ADD 1 TO WS-CANT-CASTING.
062100     SET IX-CAS TO WS-CANT-CASTING.
062200
062300     PERFORM 5310-CASTING-DESPLAZAR-I
062400                             THRU 5310-CASTING-DESPLAZAR-F
062500        UNTIL IX-CAS = 1
062600           OR TB-CAS-ID(IX-CAS - 1) NOT > WS-CN-ID.
062700
062800     MOVE WS-CN-ID          TO TB-CAS-ID(IX-CAS).
062900     MOVE WS-CN-NAME        TO TB-CAS-NAME(IX-CAS).
063000     MOVE WS-CN-DESCRIPTION TO TB-CAS-DESCRIPTION(IX-CAS).
063100     MOVE WS-CN-LOCATION    TO TB-CAS-LOCATION(IX-CAS).
063200     MOVE WS-CN-DATE        TO TB-CAS-DATE(IX-CAS).
063300
063400 5300-CASTING-INSERTAR-F. EXIT.
063500
063600*----------------------------------------------------------------
063700 5310-CASTING-DESPLAZAR-I.
063800
063900     MOVE TB-CASTING(IX-CAS - 1) TO TB-CASTING(IX-CAS).
064000     SET IX-CAS DOWN BY 1.
064100
064200 5310-CASTING-DESPLAZAR-F. EXIT.
064300
064400*----------------------------------------------------------------
064500 5400-PARTIC-AGREGAR-I.
064600
064700     ADD 1 TO WS-CANT-PARTIC.
064800     SET IX-PAR TO WS-CANT-PARTIC.
064900     MOVE PAR-ID          TO TB-PAR-ID(IX-PAR).
065000     MOVE PAR-CASTING-ID  TO TB-PAR-CASTING-ID(IX-PAR).
065100     MOVE PAR-NAME        TO TB-PAR-NAME(IX-PAR).
065200     MOVE PAR-STATUS      TO TB-PAR-STATUS(IX-PAR).
065300
065400 5400-PARTIC-AGREGAR-F. EXIT.
065500
065600*----- BUSQUEDA BINARIA (SEARCH ALL) DEL CASTING DE UN     ------
065700*----- PARTICIPANTE RECIEN LEIDO ---------------------------------
065800 5500-CASTING-BUSCAR-KEY-I.
065900
066000     SET WS-CASTING-HALLADO-SW TO 'N'.
066100     IF WS-CANT-CASTING NOT = ZERO
066200        SET IX-CAS TO 1
066300        SEARCH ALL TB-CASTING
066400           AT END
066500              CONTINUE
066600           WHEN TB-CAS-ID(IX-CAS) = PAR-CASTING-ID
066700              SET WS-CASTING-HALLADO TO TRUE
066800        END-SEARCH
066900     END-IF.
067000
067100 5500-CASTING-BUSCAR-KEY-F. EXIT.
067200
067300*----- BUSQUEDA LINEAL DE UN PARTICIPANTE POR ID (RQ-0148) ------
067400 5600-PARTIC-BUSCAR-ID-I.
067500
067600     SET WS-PARTIC-HALLADO-SW TO 'N'.
067700     SET IX-PAR TO 1.
067800     PERFORM 5610-PARTIC-COMPARAR-I THRU 5610-PARTIC-COMPARAR-F
067900        UNTIL IX-PAR > WS-CANT-PARTIC OR WS-PARTIC-HALLADO.
068000
068100 5600-PARTIC-BUSCAR-ID-F. EXIT.
068200
068300*----------------------------------------------------------------
068400 5610-PARTIC-COMPARAR-I.
068500
068600     IF TB-PAR-ID(IX-PAR) = TRA-PAR-ID
068700        SET WS-PARTIC-HALLADO TO TRUE
068800     ELSE
068900        SET IX-PAR UP BY 1
069000     END-IF.
069100
069200 5610-PARTIC-COMPARAR-F. EXIT.
069300
069400*----------------------------------------------------------------
069500 6500-IMPRIMIR-TITULOS-I.
069600
069700     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
069800     MOVE ZERO TO WS-CUENTA-LINEA.
069900     ADD 1 TO WS-CUENTA-PAGINA.
070000     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
070100     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
070200
070300 6500-IMPRIMIR-TITULOS-F. EXIT.
070400
070500*----------------------------------------------------------------
070600 6900-RECHAZO-IMPRIME-I.
070700
070800     IF WS-CUENTA-LINEA > 15
070900        PERFORM 6500-IMPRIMIR-TITULOS-I
071000           THRU 6500-IMPRIMIR-TITULOS-F
071100     END-IF.
071200
071300     MOVE SPACES          TO IMP-RECHAZO.
071400     MOVE WS-RCH-ID-AUX   TO IMP-RCH-ID.
071500     MOVE WS-MOTIVO-RECHAZO TO IMP-RCH-MOTIVO.
071600     WRITE REG-SALIDA FROM IMP-RECHAZO AFTER 1.
071700     ADD 1 TO WS-CUENTA-LINEA.
071800
071900 6900-RECHAZO-IMPRIME-F. EXIT.
072000
072100*----------------------------------------------------------------
072200 6870-DUPLIC-IMPRIME-I.
072300
072400     IF WS-CUENTA-LINEA > 15
072500        PERFORM 6500-IMPRIMIR-TITULOS-I
072600           THRU 6500-IMPRIMIR-TITULOS-F
072700     END-IF.
072800
072900     MOVE SPACES          TO IMP-CAS-DUPLIC.
073000     MOVE CAS-ID          TO IMP-DUP-ID.
073100     WRITE REG-SALIDA FROM IMP-CAS-DUPLIC AFTER 1.
073200     ADD 1 TO WS-CUENTA-LINEA.
073300
073400 6870-DUPLIC-IMPRIME-F. EXIT.
073500
073600*----------------------------------------------------------------
073700 6920-SIN-CASTING-IMPRIME-I.
073800
073900     IF WS-CUENTA-LINEA > 15
074000        PERFORM 6500-IMPRIMIR-TITULOS-I
074100           THRU 6500-IMPRIMIR-TITULOS-F
074200     END-IF.
074300
074400     MOVE SPACES          TO IMP-SIN-CASTING.
074500     MOVE PAR-ID          TO IMP-SC-ID.
074600     MOVE PAR-CASTING-ID  TO IMP-SC-CASTING.
074700     WRITE REG-SALIDA FROM IMP-SIN-CASTING AFTER 1.
074800     ADD 1 TO WS-CUENTA-LINEA.
074900
075000 6920-SIN-CASTING-IMPRIME-F. EXIT.
075100
075200*----------------------------------------------------------------
075300 6930-TRANS-RECHAZO-IMPRIME-I.
075400
075500     IF WS-CUENTA-LINEA > 15
075600        PERFORM 6500-IMPRIMIR-TITULOS-I
075700           THRU 6500-IMPRIMIR-TITULOS-F
075800     END-IF.
075900
076000     MOVE SPACES          TO IMP-TRANS-NO-HALLADA.
076100     MOVE TRA-PAR-ID      TO IMP-TR-ID.
076200     WRITE REG-SALIDA FROM IMP-TRANS-NO-HALLADA AFTER 1.
076300     ADD 1 TO WS-CUENTA-LINEA.
076400
076500 6930-TRANS-RECHAZO-IMPRIME-F. EXIT.
076600
076700*----- IMPRESION DEL LISTADO DE CASTINGS Y PARTICIPANTES --------
076800 7000-REPORTE-I.
076900
077000     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F.
077100     WRITE REG-SALIDA FROM IMP-SUB-CASTING AFTER 1.
077200     WRITE REG-SALIDA FROM WS-LINE2        AFTER 1.
077300
077400     IF WS-CANT-CASTING NOT = ZERO
077500        SET IX-CAS TO 1
077600        PERFORM 7100-LISTAR-CASTING-I THRU 7100-LISTAR-CASTING-F
077700           VARYING IX-CAS FROM 1 BY 1
077800           UNTIL IX-CAS > WS-CANT-CASTING
077900     END-IF.
078000
078100     WRITE REG-SALIDA FROM WS-LINE  AFTER 1.
078200     WRITE REG-SALIDA FROM IMP-SUB-PARTIC AFTER 1.
078300     WRITE REG-SALIDA FROM WS-LINE2       AFTER 1.
078400
078500     IF WS-CANT-PARTIC NOT = ZERO
078600        SET IX-PAR TO 1
078700        PERFORM 7200-LISTAR-PARTIC-I THRU 7200-LISTAR-PARTIC-F
078800           VARYING IX-PAR FROM 1 BY 1
078900           UNTIL IX-PAR > WS-CANT-PARTIC
079000     END-IF.
079100
079200     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
079300     MOVE WS-ACEPT-CAS TO IMP-TOT-ACAS.
079400     MOVE WS-RECHZ-CAS TO IMP-TOT-RCAS.
079500     MOVE WS-ACEPT-PAR TO IMP-TOT-APAR.
079600     MOVE WS-RECHZ-PAR TO IMP-TOT-RPAR.
079700     WRITE REG-SALIDA FROM IMP-TOTALES AFTER 1.
079800
079900     MOVE WS-CNT-NEW         TO IMP-TOT-NEW.
080000     MOVE WS-CNT-IN-PROGRESS TO IMP-TOT-INPROG.
080100     MOVE WS-CNT-APPROVED    TO IMP-TOT-APROB.
080200     MOVE WS-CNT-REJECTED    TO IMP-TOT-RECHZ.
080300     WRITE REG-SALIDA FROM IMP-TOTALES-2 AFTER 1.
080400     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
080500
080600 7000-REPORTE-F. EXIT.
080700
080800*----------------------------------------------------------------
080900 7100-LISTAR-CASTING-I.
081000
081100     IF WS-CUENTA-LINEA > 15
081200        PERFORM 6500-IMPRIMIR-TITULOS-I
081300           THRU 6500-IMPRIMIR-TITULOS-F
081400        WRITE REG-SALIDA FROM IMP-SUB-CASTING AFTER 1
081500        WRITE REG-SALIDA FROM WS-LINE2        AFTER 1
081600     END-IF.
081700
081800     MOVE SPACES              TO IMP-DET-CASTING.
081900     MOVE TB-CAS-ID(IX-CAS)   TO IMP-DC-ID.
082000     MOVE TB-CAS-NAME(IX-CAS) TO IMP-DC-NOMBRE.
082100     MOVE TB-CAS-LOCATION(IX-CAS) TO IMP-DC-LOCALIDAD.
082200     MOVE TB-CAS-DATE(IX-CAS) TO IMP-DC-FECHA.
082300     WRITE REG-SALIDA FROM IMP-DET-CASTING AFTER 1.
082400     ADD 1 TO WS-CUENTA-LINEA.
082500
082600 7100-LISTAR-CASTING-F. EXIT.
082700
082800*----------------------------------------------------------------
082900 7200-LISTAR-PARTIC-I.
083000
083100     IF WS-CUENTA-LINEA > 15
083200        PERFORM 6500-IMPRIMIR-TITULOS-I
083300           THRU 6500-IMPRIMIR-TITULOS-F
083400        WRITE REG-SALIDA FROM IMP-SUB-PARTIC AFTER 1
083500        WRITE REG-SALIDA FROM WS-LINE2       AFTER 1
083600     END-IF.
083700
083800     MOVE SPACES                    TO IMP-DET-PARTIC.
083900     MOVE TB-PAR-ID(IX-PAR)         TO IMP-DP-ID.
084000     MOVE TB-PAR-NAME(IX-PAR)       TO IMP-DP-NOMBRE.
084100     MOVE TB-PAR-CASTING-ID(IX-PAR) TO IMP-DP-CASTING.
084200     MOVE TB-PAR-STATUS(IX-PAR)     TO IMP-DP-ESTADO.
084300     WRITE REG-SALIDA FROM IMP-DET-PARTIC AFTER 1.
084400     ADD 1 TO WS-CUENTA-LINEA.
084500
084600     EVALUATE TB-PAR-STATUS(IX-PAR)
084700        WHEN 'NEW         '
084800           ADD 1 TO WS-CNT-NEW
084900        WHEN 'IN_PROGRESS '
085000           ADD 1 TO WS-CNT-IN-PROGRESS
085100        WHEN 'APPROVED    '
085200           ADD 1 TO WS-CNT-APPROVED
085300        WHEN 'REJECTED    '
085400           ADD 1 TO WS-CNT-REJECTED
085500     END-EVALUATE.
085600
085700 7200-LISTAR-PARTIC-F. EXIT.
085800
085900*----------------------------------------------------------------
086000 9999-FINAL-I.
086100
086200     DISPLAY '=============================================='.
086300     DISPLAY 'PGMCAESP - CASTINGS  LEIDOS/ACEPT/RECH/DUPLIC = '
086400              WS-LEIDOS-CAS ' / ' WS-ACEPT-CAS ' / '
086500              WS-RECHZ-CAS  ' / ' WS-DUPLIC-CAS.
086600     DISPLAY 'PGMCAESP - PARTIC.   LEIDOS/ACEPT/RECH/S-CAST = '
086700              WS-LEIDOS-PAR ' / ' WS-ACEPT-PAR ' / '
086800              WS-RECHZ-PAR  ' / ' WS-SIN-CASTING-PAR.
086900     DISPLAY 'PGMCAESP - TRANSAC.  APLICADAS/NO-HALLADAS    = '
087000              WS-TRANS-APLIC ' / ' WS-TRANS-NO-HALLADA.
087100
087200     CLOSE CASTING-IN.
087300     IF FS-CASENT IS NOT EQUAL '00'
087400        DISPLAY '* ERROR EN CLOSE CASTING-IN = ' FS-CASENT
087500        MOVE 9999 TO RETURN-CODE
087600     END-IF.
087700
087800     CLOSE PARTICIPANT-IN.
087900     IF FS-PARENT IS NOT EQUAL '00'
088000        DISPLAY '* ERROR EN CLOSE PARTICIPANT-IN = ' FS-PARENT
088100        MOVE 9999 TO RETURN-CODE
088200     END-IF.
088300
088400     IF NOT WS-NO-HAY-ESTADO
088500        CLOSE STATUS-UPD-IN
088600        IF FS-ESTENT IS NOT EQUAL '00'
088700           DISPLAY '* ERROR EN CLOSE STATUS-UPD-IN = ' FS-ESTENT
088800           MOVE 9999 TO RETURN-CODE
088900        END-IF
089000     END-IF.
089100
089200     CLOSE LISTADO.
089300     IF FS-LISTADO IS NOT EQUAL '00'
089400        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
089500        MOVE 9999 TO RETURN-CODE
089600     END-IF.
089700
089800 9999-FINAL-F. EXIT.
089900
