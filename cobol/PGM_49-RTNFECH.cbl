000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTNFECH.
000300 AUTHOR. J. QUISPE MAMANI.
000400 INSTALLATION. ESPECTACULOS DEL SUR S.A. - DEPTO SISTEMAS.
000500 DATE-WRITTEN. 12/03/1989.
000600 DATE-COMPILED. 12/03/1989.
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION EXTERNA.
000800******************************************************************
000900*                     BITACORA DE CAMBIOS                       *
001000*  12/03/89  JQM  ALTA INICIAL. NRO. DIAS ENTRE DOS FECHAS       *
001100*                 GREGORIANAS Y VALIDACION DE FECHA (JULIANO).  *
001200*  02/07/89  JQM  SE AGREGA VALIDACION DE ANIO BISIESTO.         *
001300*  19/11/90  RFC  CORREGIDO CALCULO DEL MES 02 EN BISIESTO.      *
001400*  22/08/92  JQM  RQ-0166 REDONDEO DE SIGNO EN LK-DIAS-DIF.      *
001600*  14/01/94  MTV  RQ-0201 SE DOCUMENTA RANGO VALIDO 1900-2079.   *
001700*  30/06/95  MTV  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNCIONAL. *
001800*  09/10/96  RFC  RQ-0255 FUNCION 'V' NO ACEPTA MES 00 O 13.     *
001900*  11/03/98  JQM  RQ-0299 PREPARACION PARA EL AN0 2000 (Y2K).    *
002000*                 SE VALIDA EL SIGLO EXPLICITO EN LK-FECHA-1/2.  *
002100*  02/12/99  JQM  RQ-0311 CIERRE DE PRUEBAS Y2K - SIN HALLAZGOS. *
002200*  27/02/04  MTV  RQ-0388 CORREGIDO TRUNCAMIENTO EN DIVIDE.      *
002400******************************************************************
002500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CLASS DIGITO   IS '0' THRU '9'.
003000
003100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400*=======================*
003500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
003600
003700*----------- AREAS DE TRABAJO PARA FECHA 1 Y FECHA 2 -----------
003800 01  WS-FECHA-1.
003900     03  WS-F1-ANIO          PIC 9(04)   COMP-3 VALUE ZEROS.
004000     03  WS-F1-MES           PIC 9(02)   COMP-3 VALUE ZEROS.
004100     03  WS-F1-DIA           PIC 9(02)   COMP-3 VALUE ZEROS.
004200
004300 01  WS-FECHA-2.
004400     03  WS-F2-ANIO          PIC 9(04)   COMP-3 VALUE ZEROS.
004500     03  WS-F2-MES           PIC 9(02)   COMP-3 VALUE ZEROS.
004600     03  WS-F2-DIA           PIC 9(02)   COMP-3 VALUE ZEROS.
004700
004800*-----------  REDEFINES DE APOYO PARA EL SIGLO  -----------------
004900 01  WS-FECHA-1-R REDEFINES WS-FECHA-1.
005000     03  WS-F1-SIGLO         PIC 99.
005100     03  WS-F1-RESTO         PIC 9(06).
005200
005300 01  WS-FECHA-2-R REDEFINES WS-FECHA-2.
005400     03  WS-F2-SIGLO         PIC 99.
005500     03  WS-F2-RESTO         PIC 9(06).
005600
005700*-----------  ACUMULADORES DEL CALCULO JULIANO  -----------------
005800 77  WS-A                    PIC S9(09) COMP    VALUE ZERO.
005900 77  WS-M                    PIC S9(09) COMP    VALUE ZERO.
006000 77  WS-Y                    PIC S9(09) COMP    VALUE ZERO.
006100 77  WS-JDN-1                PIC S9(09) COMP    VALUE ZERO.
006200 77  WS-JDN-2                PIC S9(09) COMP    VALUE ZERO.
006300 77  WS-DIVI                 PIC S9(09) COMP    VALUE ZERO.
006400 77  WS-RESID                PIC S9(09) COMP    VALUE ZERO.
006500
006600*-----------  TABLA DE DIAS POR MES (REDEFINIDA)  ---------------
006700 01  TB-DIAS-MES-LIT.
006800     03  FILLER  PIC X(24) VALUE '312831303130313130313031'.
006900 01  TB-DIAS-MES REDEFINES TB-DIAS-MES-LIT.
007000     03  TB-DIA-DEL-MES  PIC 99 OCCURS 12 TIMES
007100                          INDEXED BY IX-MES.
007200
007300 77  WS-BISIESTO-SW          PIC X              VALUE 'N'.
007400     88  WS-ES-BISIESTO                         VALUE 'Y'.
007500
007600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007700
007800*-------------------------------------------------------------
007900 LINKAGE SECTION.
008000*================
008100 01  LK-COMUNICACION.
008200     03  LK-FUNCION          PIC X(01).
008300*         'D' = DIAS ENTRE LK-FECHA-1 Y LK-FECHA-2
008400*         'V' = VALIDAR QUE LK-FECHA-1 SEA UNA FECHA REAL
008500         88  LK-FUNC-DIAS               VALUE 'D'.
008600         88  LK-FUNC-VALIDAR            VALUE 'V'.
008700     03  LK-FECHA-1          PIC 9(08).
008800     03  LK-FECHA-2          PIC 9(08).
008900     03  LK-DIAS-DIF         PIC S9(09) COMP-3.
009000     03  LK-FECHA-VALIDA-SW  PIC X(01).
009100         88  LK-FECHA-VALIDA            VALUE 'Y'.
009200         88  LK-FECHA-INVALIDA          VALUE 'N'.
009300
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009500 PROCEDURE DIVISION USING LK-COMUNICACION.
009600
009700 MAIN-PROGRAM-I.
009800
009900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
010000     EVALUATE TRUE
010100        WHEN LK-FUNC-DIAS
010200           PERFORM 2000-DIAS-ENTRE-I  THRU 2000-DIAS-ENTRE-F
010300        WHEN LK-FUNC-VALIDAR
010400           PERFORM 3000-VALIDAR-FECHA-I
010500              THRU 3000-VALIDAR-FECHA-F
010600        WHEN OTHER
010700           MOVE 'N' TO LK-FECHA-VALIDA-SW
010800     END-EVALUATE.
010900     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
011000
011100 MAIN-PROGRAM-F. GOBACK.
011200
011300*----------------------------------------------------------------
011400 1000-INICIO-I.
011500
011600     MOVE ZERO TO RETURN-CODE.
011700     MOVE LK-FECHA-1(1:4) TO WS-F1-ANIO.
011800     MOVE LK-FECHA-1(5:2) TO WS-F1-MES.
011900     MOVE LK-FECHA-1(7:2) TO WS-F1-DIA.
012000     MOVE LK-FECHA-2(1:4) TO WS-F2-ANIO.
012100     MOVE LK-FECHA-2(5:2) TO WS-F2-MES.
012200     MOVE LK-FECHA-2(7:2) TO WS-F2-DIA.
012300
012400 1000-INICIO-F. EXIT.
012500
012600*----- CALCULA EL NUMERO JULIANO DE LK-FECHA-1 Y LK-FECHA-2 -----
012700*      ALGORITMO DE FLIEGEL Y VAN FLANDERN, ARITMETICA ENTERA.
012800 2000-DIAS-ENTRE-I.
012900
013000     MOVE WS-F1-ANIO TO WS-Y.
013100     MOVE WS-F1-MES  TO WS-M.
013200     COMPUTE WS-A = (14 - WS-M) / 12
013300     COMPUTE WS-JDN-1 =
013400        WS-F1-DIA - 32075
013500        + 1461 * (WS-Y + 4800 - WS-A) / 4
013600        + 367  * (WS-M + 12 * WS-A - 2) / 12
013700        - 3 * ((WS-Y + 4900 - WS-A) / 100) / 4.
013800
013900     MOVE WS-F2-ANIO TO WS-Y.
014000     MOVE WS-F2-MES  TO WS-M.
014100     COMPUTE WS-A = (14 - WS-M) / 12
014200     COMPUTE WS-JDN-2 =
014300        WS-F2-DIA - 32075
014400        + 1461 * (WS-Y + 4800 - WS-A) / 4
014500        + 367  * (WS-M + 12 * WS-A - 2) / 12
014600        - 3 * ((WS-Y + 4900 - WS-A) / 100) / 4.
014700
014800     COMPUTE LK-DIAS-DIF = WS-JDN-2 - WS-JDN-1.
014900
015000 2000-DIAS-ENTRE-F. EXIT.
015100
015200*----- VALIDA MES, DIA Y BISIESTO DE LK-FECHA-1 -----------------
015300 3000-VALIDAR-FECHA-I.
015400
015500     SET LK-FECHA-VALIDA TO TRUE.
015600
015700     IF WS-F1-MES = ZEROS OR WS-F1-MES > 12
015800        SET LK-FECHA-INVALIDA TO TRUE
015900     END-IF.
016000
016100     IF LK-FECHA-VALIDA
016200        IF WS-F1-DIA = ZEROS
016300           SET LK-FECHA-INVALIDA TO TRUE
016400        END-IF
016500     END-IF.
016600
016700     IF LK-FECHA-VALIDA
016800        PERFORM 3100-BISIESTO-I THRU 3100-BISIESTO-F
016900        SET IX-MES TO WS-F1-MES
017000        IF WS-F1-MES = 2 AND WS-ES-BISIESTO
017100           IF WS-F1-DIA > 29
017200              SET LK-FECHA-INVALIDA TO TRUE
017300           END-IF
017400        ELSE
017500           IF WS-F1-DIA > TB-DIA-DEL-MES(IX-MES)
017600              SET LK-FECHA-INVALIDA TO TRUE
017700           END-IF
017800        END-IF
017900     END-IF.
018000
018100 3000-VALIDAR-FECHA-F. EXIT.
018200
018300*----- ANIO BISIESTO: DIVISIBLE POR 4, NO POR 100 SALVO 400  ----
018400 3100-BISIESTO-I.
018500
018600     SET WS-BISIESTO-SW TO 'N'.
018700     DIVIDE WS-F1-ANIO BY 4 GIVING WS-DIVI REMAINDER WS-RESID.
018800     IF WS-RESID = ZERO
018900        SET WS-ES-BISIESTO TO TRUE
019000        DIVIDE WS-F1-ANIO BY 100 GIVING WS-DIVI
019100                                 REMAINDER WS-RESID
019200        IF WS-RESID = ZERO
019300           SET WS-BISIESTO-SW TO 'N'
019400           DIVIDE WS-F1-ANIO BY 400 GIVING WS-DIVI
019500                                    REMAINDER WS-RESID
019600           IF WS-RESID = ZERO
019700              SET WS-ES-BISIESTO TO TRUE
019800           END-IF
019900        END-IF
020000     END-IF.
020100
020200 3100-BISIESTO-F. EXIT.
020300
020400*----------------------------------------------------------------
020500 9999-FINAL-I.
020600
020700     CONTINUE.
020800
020900 9999-FINAL-F. EXIT.
