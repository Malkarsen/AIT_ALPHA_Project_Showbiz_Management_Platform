000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCOESP.
000300 AUTHOR. R. FLORES CCASA.
000400 INSTALLATION. ESPECTACULOS DEL SUR S.A. - DEPTO SISTEMAS.
000500 DATE-WRITTEN. 09/09/1989.
000600 DATE-COMPILED. 09/09/1989.
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION EXTERNA.
000800******************************************************************
000900*                     BITACORA DE CAMBIOS                       *
001000*  09/09/89  RFC  ALTA INICIAL. CARGA Y VALIDACION DE CONTRATOS  *
001100*                 DE ARTISTAS, VIGENCIA Y DIAS PARA VENCER.      *
001200*  14/02/90  RFC  SE AGREGA SELECCION DE CONTRATOS PROXIMOS A    *
001300*                 VENCER (30 DIAS), CON CALL A RTNFECH.          *
001400*  11/06/91  JQM  RQ-0102 MENSAJE 'SIN CONTRATOS POR VENCER'     *
001500*                 CUANDO LA SELECCION NO PRODUCE RESULTADOS.     *
001600*  28/01/93  MTV  RQ-0136 SE AGREGAN TOTALES DE CONTROL:         *
001700*                 VIGENTES Y POR VENCER.                        *
001800*  09/10/95  MTV  LIMPIEZA GENERAL DE MENSAJES, SIN CAMBIO       *
001900*                 FUNCIONAL.                                    *
002000*  11/03/98  JQM  RQ-0299 PREPARACION AN0 2000: LA FECHA DE      *
002100*                 PROCESO SE COMPONE CON SIGLO EXPLICITO.        *
002200*  02/12/99  JQM  RQ-0311 CIERRE DE PRUEBAS Y2K - SIN HALLAZGOS. *
002300******************************************************************
002400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     SELECT CONTRACT-IN  ASSIGN DDCONEN
003500     FILE STATUS IS FS-CONENT.
003600
003700     SELECT LISTADO      ASSIGN DDLISTA
003800     FILE STATUS IS FS-LISTADO.
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 FD  CONTRACT-IN
004500     BLOCK CONTAINS 0 RECORDS
004600     RECORDING MODE IS F.
004700 01  REG-CONTRATO-IN     PIC X(110).
004800
004900 FD  LISTADO
005000     BLOCK CONTAINS 0 RECORDS
005100     RECORDING MODE IS F.
005200 01  REG-SALIDA          PIC X(132).
005300
005400 WORKING-STORAGE SECTION.
005500*=======================*
005600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005700
005800*----------- ARCHIVOS -------------------------------------------
005900 77  FS-CONENT               PIC XX       VALUE SPACES.
006000 77  FS-LISTADO              PIC XX       VALUE SPACES.
006100
006200 77  WS-STATUS-FIN           PIC X.
006300     88  WS-FIN-LECTURA         VALUE 'Y'.
006400     88  WS-NO-FIN-LECTURA      VALUE 'N'.
006500
006600 77  WS-REG-VALIDO-SW        PIC X        VALUE 'N'.
006700     88  WS-REGISTRO-VALIDO       VALUE 'Y'.
006800     88  WS-REGISTRO-INVALIDO     VALUE 'N'.
006900
007000 77  WS-VIGENTE-SW           PIC X        VALUE 'N'.
007100     88  WS-CONTRATO-VIGENTE      VALUE 'Y'.
007200
007300 77  WS-POR-VENCER-SW        PIC X        VALUE 'N'.
007400     88  WS-CONTRATO-POR-VENCER   VALUE 'Y'.
007500
007600 77  WS-HUBO-VENCER-SW       PIC X        VALUE 'N'.
007700     88  WS-HUBO-POR-VENCER       VALUE 'Y'.
007800
007900*----------- FECHA DE PROCESO (CON SIGLO EXPLICITO) -------------
008000 77  WS-FECHA-CORTA          PIC 9(06)    VALUE ZEROS.
008100
008200 01  WS-FECHA-PROCESO        PIC 9(08)    VALUE ZEROES.
008300
008400*     REDEFINE (1) - VISTA PARA ARMAR EL SIGLO DEL ANIO CORTO
008500 01  WS-FECHA-CORTA-R REDEFINES WS-FECHA-CORTA.
008600     03  WS-FC-ANIO          PIC 99.
008700     03  WS-FC-MES           PIC 99.
008800     03  WS-FC-DIA           PIC 99.
008900
009000*     REDEFINE (2) - VISTA POR CAMPOS DE LA FECHA DE PROCESO YA
009100*     ARMADA, PARA PODER MOVER ANIO/MES/DIA POR SEPARADO SIN
009200*     TENER QUE VOLVER A RECOMPONER EL CAMPO NUMERICO COMPLETO
009300 01  WS-FECHA-PROCESO-G REDEFINES WS-FECHA-PROCESO.
009400     03  WS-FP-ANIO          PIC 9(04).
009500     03  WS-FP-MES           PIC 9(02).
009600     03  WS-FP-DIA           PIC 9(02).
009700
009800*----------- FECHA BASE PARA EL CALCULO DE DIAS ------------------
009900 01  WS-FECHA-BASE           PIC 9(08)    VALUE ZEROES.
010000
010100*     REDEFINE (3) - VISTA POR CAMPOS DE LA FECHA BASE USADA EN
010200*     EL CALCULO DE DIAS PARA VENCER, PARA EL RASTRO DE AUDITORIA
010300*     AL CIERRE DEL PROCESO (RQ-0136)
010400 01  WS-FECHA-BASE-R REDEFINES WS-FECHA-BASE.
010500     03  WS-FB-ANIO          PIC 9(04).
010600     03  WS-FB-MES           PIC 9(02).
010700     03  WS-FB-DIA           PIC 9(02).
010800
010900 01  WS-DIAS-VENCE           PIC S9(09)   COMP-3 VALUE ZERO.
011000 01  WS-DIAS-VS-PROCESO      PIC S9(09)   COMP-3 VALUE ZERO.
011100
011200*----------- ACUMULADORES (COMP) ---------------------------------
011300 77  WS-LEIDOS                PIC 9(07)      COMP VALUE ZERO.
011400 77  WS-ACEPTADOS             PIC 9(07)      COMP VALUE ZERO.
011500 77  WS-RECHAZADOS            PIC 9(07)      COMP VALUE ZERO.
011600 77  WS-VIGENTES              PIC 9(07)      COMP VALUE ZERO.
011700 77  WS-POR-VENCER            PIC 9(07)      COMP VALUE ZERO.
011800 77  WS-CUENTA-LINEA          PIC 9(02)      COMP VALUE ZERO.
011900 77  WS-CUENTA-PAGINA         PIC 9(02)      COMP VALUE 01.
012000
012100*----------- MENSAJE DE RECHAZO ---------------------------------
012200 77  WS-MOTIVO-RECHAZO        PIC X(30)    VALUE SPACES.
012300
012400*//////////////// COPYS ///////////////////////////////////////
012500     COPY CPCONREG.
012600*////////////////////////////////////////////////////////////////
012700
012800*----------- AREA DE COMUNICACION CON RTNFECH --------------------
012900 01  LK-RTNFECH.
013000     03  LK-FUNCION          PIC X(01).
013100         88  LK-FUNC-DIAS               VALUE 'D'.
013200         88  LK-FUNC-VALIDAR            VALUE 'V'.
013300     03  LK-FECHA-1          PIC 9(08).
013400     03  LK-FECHA-2          PIC 9(08).
013500     03  LK-DIAS-DIF         PIC S9(09) COMP-3.
013600     03  LK-FECHA-VALIDA-SW  PIC X(01).
013700         88  LK-FECHA-VALIDA            VALUE 'Y'.
013800         88  LK-FECHA-INVALIDA          VALUE 'N'.
013900
014000*----------- LINEAS DE IMPRESION ---------------------------------
014100 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
014200 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
014300
014400 01  IMP-TITULO.
014500     03  FILLER              PIC X(01)    VALUE SPACES.
014600     03  FILLER              PIC X(45)    VALUE
014700         'ESPECTACULOS DEL SUR S.A. - SECC. CONTRATOS '.
014800     03  FILLER              PIC X(10)    VALUE SPACES.
014900     03  FILLER              PIC X(06)    VALUE 'FECHA:'.
015000     03  IMP-TIT-FECHA       PIC 9(08)    VALUE ZEROES.
015100     03  FILLER              PIC X(06)    VALUE SPACES.
015200     03  FILLER              PIC X(08)    VALUE 'PAGINA: '.
015300     03  IMP-TIT-PAGINA      PIC Z9       VALUE ZEROES.
015400     03  FILLER              PIC X(46)    VALUE SPACES.
015500
015600 01  IMP-SUBTITULO.
015700     03  FILLER              PIC X(01)    VALUE '|'.
015800     03  FILLER              PIC X(16)    VALUE
015900         'CONTRATO        '.
016000     03  FILLER              PIC X(01)    VALUE '|'.
016100     03  FILLER              PIC X(30)    VALUE
016200         'ARTISTA                       '.
016300     03  FILLER              PIC X(01)    VALUE '|'.
016400     03  FILLER              PIC X(08)    VALUE 'INICIO  '.
016500     03  FILLER              PIC X(01)    VALUE '|'.
016600     03  FILLER              PIC X(08)    VALUE 'FIN     '.
016700     03  FILLER              PIC X(01)    VALUE '|'.
016800     03  FILLER              PIC X(08)    VALUE 'VIGENTE '.
016900     03  FILLER              PIC X(01)    VALUE '|'.
017000     03  FILLER              PIC X(10)    VALUE 'DIAS VENCE'.
017100     03  FILLER              PIC X(46)    VALUE SPACES.
017200
017300 01  IMP-DETALLE.
017400     03  FILLER              PIC X(01)    VALUE '|'.
017500     03  IMP-DET-ID          PIC X(16)    VALUE SPACES.
017600     03  FILLER              PIC X(01)    VALUE '|'.
017700     03  IMP-DET-ARTISTA     PIC X(30)    VALUE SPACES.
017800     03  FILLER              PIC X(01)    VALUE '|'.
017900     03  IMP-DET-INICIO      PIC 9(08)    VALUE ZEROES.
018000     03  FILLER              PIC X(01)    VALUE '|'.
018100     03  IMP-DET-FIN         PIC 9(08)    VALUE ZEROES.
018200     03  FILLER              PIC X(01)    VALUE '|'.
018300     03  IMP-DET-VIGENTE     PIC X(08)    VALUE SPACES.
018400     03  FILLER              PIC X(01)    VALUE '|'.
018500     03  IMP-DET-DIASVENCE   PIC -Z(08)9  VALUE ZEROES.
018600     03  FILLER              PIC X(37)    VALUE SPACES.
018700
018800 01  IMP-VENCER.
018900     03  FILLER              PIC X(21)    VALUE
019000         '  PROXIMO A VENCER: '.
019100     03  IMP-VEN-ID          PIC X(16)    VALUE SPACES.
019200     03  FILLER              PIC X(02)    VALUE SPACES.
019300     03  IMP-VEN-ARTISTA     PIC X(30)    VALUE SPACES.
019400     03  FILLER              PIC X(10)    VALUE
019500         ' VENCE EN '.
019600     03  IMP-VEN-DIAS        PIC ZZ9      VALUE ZEROES.
019700     03  FILLER              PIC X(06)    VALUE ' DIAS.'.
019800     03  FILLER              PIC X(38)    VALUE SPACES.
019900
020000 01  IMP-RECHAZO.
020100     03  FILLER              PIC X(03)    VALUE '***'.
020200     03  FILLER              PIC X(10)    VALUE ' RECHAZADO'.
020300     03  FILLER              PIC X(01)    VALUE SPACES.
020400     03  IMP-RCH-ID          PIC X(16)    VALUE SPACES.
020500     03  FILLER              PIC X(01)    VALUE SPACES.
020600     03  IMP-RCH-MOTIVO      PIC X(30)    VALUE SPACES.
020700     03  FILLER              PIC X(71)    VALUE SPACES.
020800
020900 01  IMP-SIN-VENCER.
021000     03  FILLER              PIC X(52)    VALUE
021100         '  NO HAY CONTRATOS PROXIMOS A VENCER EN LOS PROXIMOS'.
021200     03  FILLER              PIC X(09)    VALUE ' 30 DIAS.'.
021300     03  FILLER              PIC X(71)    VALUE SPACES.
021400
021500 01  IMP-TOTALES.
021600     03  FILLER              PIC X(20)    VALUE
021700         'CONTRATOS LEIDOS .. '.
021800     03  IMP-TOT-LEIDOS       PIC Z(06)9  VALUE ZEROES.
021900     03  FILLER              PIC X(06)    VALUE SPACES.
022000     03  FILLER              PIC X(20)    VALUE
022100         'VIGENTES .......... '.
022200     03  IMP-TOT-VIGENTES     PIC Z(06)9  VALUE ZEROES.
022300     03  FILLER              PIC X(06)    VALUE SPACES.
022400     03  FILLER              PIC X(20)    VALUE
022500         'POR VENCER (30 D). '.
022600     03  IMP-TOT-PORVENCER    PIC Z(06)9  VALUE ZEROES.
022700     03  FILLER              PIC X(33)    VALUE SPACES.
022800
022900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
023000
023100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023200 PROCEDURE DIVISION.
023300
023400 MAIN-PROGRAM-I.
023500
023600     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
023700     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
023800                             UNTIL WS-FIN-LECTURA.
023900     PERFORM 7000-REPORTE-I  THRU 7000-REPORTE-F.
024000     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
024100
024200 MAIN-PROGRAM-F. GOBACK.
024300
024400*----------------------------------------------------------------
024500 1000-INICIO-I.
024600
024700     SET WS-NO-FIN-LECTURA TO TRUE.
024800     MOVE 1 TO WS-CUENTA-PAGINA.
024900     MOVE 99 TO WS-CUENTA-LINEA.
025000
025100*     ARMA LA FECHA DE PROCESO CON SIGLO EXPLICITO (Y2K, RQ-0299)
025200     ACCEPT WS-FECHA-CORTA FROM DATE.
025300     IF WS-FC-ANIO < 50
025400        COMPUTE WS-FP-ANIO = 2000 + WS-FC-ANIO
025500     ELSE
025600        COMPUTE WS-FP-ANIO = 1900 + WS-FC-ANIO
025700     END-IF.
025800     MOVE WS-FC-MES TO WS-FP-MES.
025900     MOVE WS-FC-DIA TO WS-FP-DIA.
026000     MOVE WS-FECHA-PROCESO   TO IMP-TIT-FECHA.
026100
026200     OPEN INPUT CONTRACT-IN.
026300     IF FS-CONENT IS NOT EQUAL '00'
026400        DISPLAY '* ERROR EN OPEN CONTRACT-IN = ' FS-CONENT
026500        SET WS-FIN-LECTURA TO TRUE
026600     END-IF.
026700
026800*     SE ABRE EN EXTEND: EL LISTADO ES COMPARTIDO CON PGMFIESP,
026900*     QUE CORRE PRIMERO Y LO CREA EN LA MISMA CORRIDA.
027000     OPEN EXTEND LISTADO.
027100     IF FS-LISTADO IS NOT EQUAL '00'
027200        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
027300        MOVE 9999 TO RETURN-CODE
027400        SET WS-FIN-LECTURA TO TRUE
027500     END-IF.
027600
027700     PERFORM 2100-LEER-I THRU 2100-LEER-F.
027800
027900 1000-INICIO-F. EXIT.
028000
028100*----------------------------------------------------------------
028200 2000-PROCESO-I.
028300
028400     PERFORM 3000-VALIDAR-REGISTRO-I THRU 3000-VALIDAR-REGISTRO-F.
028500
028600     IF WS-REGISTRO-VALIDO
028700        PERFORM 4000-CALCULAR-I    THRU 4000-CALCULAR-F
028800        PERFORM 6800-DETALLE-IMPRIME-I
028900                                   THRU 6800-DETALLE-IMPRIME-F
029000        IF WS-CONTRATO-POR-VENCER
029100           PERFORM 6850-VENCER-IMPRIME-I
029200                                   THRU 6850-VENCER-IMPRIME-F
029300        END-IF
029400     ELSE
029500        ADD 1 TO WS-RECHAZADOS
029600        PERFORM 6900-RECHAZO-IMPRIME-I
029700                                   THRU 6900-RECHAZO-IMPRIME-F
029800     END-IF.
029900
030000     PERFORM 2100-LEER-I THRU 2100-LEER-F.
030100
030200 2000-PROCESO-F. EXIT.
030300
030400*----------------------------------------------------------------
030500 2100-LEER-I.
030600
030700     READ CONTRACT-IN INTO WS-REG-CONTRATO
030800          AT END SET WS-FIN-LECTURA TO TRUE.
030900
031000     EVALUATE FS-CONENT
031100        WHEN '00'
031200           ADD 1 TO WS-LEIDOS
031300        WHEN '10'
031400           SET WS-FIN-LECTURA TO TRUE
031500        WHEN OTHER
031600           DISPLAY '* ERROR EN LECTURA CONTRACT-IN = ' FS-CONENT
031700           SET WS-FIN-LECTURA TO TRUE
031800     END-EVALUATE.
031900
032000 2100-LEER-F. EXIT.
032100
032200*----- VALIDA UN REGISTRO DE CONTRATO ----------------------------
032300 3000-VALIDAR-REGISTRO-I.
032400
032500     SET WS-REGISTRO-VALIDO TO TRUE.
032600
032700     EVALUATE TRUE
032800        WHEN CON-ARTIST-NAME = SPACES
032900           SET WS-REGISTRO-INVALIDO TO TRUE
033000           MOVE 'NOMBRE DE ARTISTA EN BLANCO' TO
033100                                      WS-MOTIVO-RECHAZO
033200        WHEN CON-TERMS = SPACES
033300           SET WS-REGISTRO-INVALIDO TO TRUE
033400           MOVE 'TERMINOS DEL CONTRATO EN BLANCO' TO
033500                                      WS-MOTIVO-RECHAZO
033600        WHEN CON-START-DATE = ZEROES OR CON-END-DATE = ZEROES
033700           SET WS-REGISTRO-INVALIDO TO TRUE
033800           MOVE 'FALTA FECHA DE INICIO O DE FIN' TO
033900                                      WS-MOTIVO-RECHAZO
034000        WHEN CON-START-DATE > CON-END-DATE
034100           SET WS-REGISTRO-INVALIDO TO TRUE
034200           MOVE 'FECHA INICIO POSTERIOR A FECHA FIN' TO
034300                                      WS-MOTIVO-RECHAZO
034400        WHEN OTHER
034500           CONTINUE
034600     END-EVALUATE.
034700
034800 3000-VALIDAR-REGISTRO-F. EXIT.
034900
035000*----- VIGENCIA Y DIAS PARA VENCER (RQ-0136) ---------------------
035100 4000-CALCULAR-I.
035200
035300     ADD 1 TO WS-ACEPTADOS.
035400     SET WS-VIGENTE-SW      TO 'N'.
035500     SET WS-POR-VENCER-SW   TO 'N'.
035600
035700     IF WS-FECHA-PROCESO NOT < CON-START-DATE AND
035800        WS-FECHA-PROCESO NOT > CON-END-DATE
035900        SET WS-CONTRATO-VIGENTE TO TRUE
036000        ADD 1 TO WS-VIGENTES
036100     END-IF.
036200
036300*     CON-END-DATE = ZEROES NUNCA LLEGA AQUI: LA VALIDACION YA
036400*     RECHAZA EL REGISTRO CUANDO FALTA LA FECHA DE INICIO O FIN
036500*     (MOTIVO 'FALTA FECHA DE INICIO O DE FIN'); AMBAS FECHAS
036600*     ESTAN SIEMPRE INFORMADAS EN ESTE PUNTO.
036700     IF WS-FECHA-PROCESO < CON-START-DATE
036800        MOVE CON-START-DATE TO WS-FECHA-BASE
036900     ELSE
037000        MOVE WS-FECHA-PROCESO TO WS-FECHA-BASE
037100     END-IF.
037200     MOVE WS-FECHA-BASE  TO LK-FECHA-1.
037300     MOVE CON-END-DATE   TO LK-FECHA-2.
037400     SET LK-FUNC-DIAS    TO TRUE.
037500     CALL 'RTNFECH' USING LK-RTNFECH.
037600     MOVE LK-DIAS-DIF    TO WS-DIAS-VENCE.
037700
037800     MOVE WS-FECHA-PROCESO TO LK-FECHA-1.
037900     MOVE CON-END-DATE     TO LK-FECHA-2.
038000     SET LK-FUNC-DIAS      TO TRUE.
038100     CALL 'RTNFECH' USING LK-RTNFECH.
038200     MOVE LK-DIAS-DIF      TO WS-DIAS-VS-PROCESO.
038300     IF WS-DIAS-VS-PROCESO NOT < ZERO AND
038400        WS-DIAS-VS-PROCESO NOT > 29
038500        SET WS-CONTRATO-POR-VENCER TO TRUE
038600        SET WS-HUBO-POR-VENCER     TO TRUE
038700        ADD 1 TO WS-POR-VENCER
038800     END-IF.
038900
039000 4000-CALCULAR-F. EXIT.
039100
039200*----------------------------------------------------------------
039300 6500-IMPRIMIR-TITULOS-I.
039400
039500     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
039600     MOVE ZERO TO WS-CUENTA-LINEA.
039700     ADD 1 TO WS-CUENTA-PAGINA.
039800     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
039900     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
040000     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1.
040100     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
040200
040300 6500-IMPRIMIR-TITULOS-F. EXIT.
040400
040500*----------------------------------------------------------------
040600 6800-DETALLE-IMPRIME-I.
040700
040800     IF WS-CUENTA-LINEA > 15
040900        PERFORM 6500-IMPRIMIR-TITULOS-I
041000           THRU 6500-IMPRIMIR-TITULOS-F
041100     END-IF.
041200
041300     MOVE SPACES           TO IMP-DETALLE.
041400     MOVE CON-ID           TO IMP-DET-ID.
041500     MOVE CON-ARTIST-NAME  TO IMP-DET-ARTISTA.
041600     MOVE CON-START-DATE   TO IMP-DET-INICIO.
041700     MOVE CON-END-DATE     TO IMP-DET-FIN.
041800     IF WS-CONTRATO-VIGENTE
041900        MOVE 'SI      '     TO IMP-DET-VIGENTE
042000     ELSE
042100        MOVE 'NO      '     TO IMP-DET-VIGENTE
042200     END-IF.
042300     MOVE WS-DIAS-VENCE    TO IMP-DET-DIASVENCE.
042400     WRITE REG-SALIDA FROM IMP-DETALLE AFTER 1.
042500     ADD 1 TO WS-CUENTA-LINEA.
042600
042700 6800-DETALLE-IMPRIME-F. EXIT.
042800
042900*----------------------------------------------------------------
043000 6850-VENCER-IMPRIME-I.
043100
043200     IF WS-CUENTA-LINEA > 15
043300        PERFORM 6500-IMPRIMIR-TITULOS-I
043400           THRU 6500-IMPRIMIR-TITULOS-F
043500     END-IF.
043600
043700     MOVE SPACES           TO IMP-VENCER.
043800     MOVE CON-ID           TO IMP-VEN-ID.
043900     MOVE CON-ARTIST-NAME  TO IMP-VEN-ARTISTA.
044000     MOVE WS-DIAS-VS-PROCESO TO IMP-VEN-DIAS.
044100     WRITE REG-SALIDA FROM IMP-VENCER AFTER 1.
044200     ADD 1 TO WS-CUENTA-LINEA.
044300
044400 6850-VENCER-IMPRIME-F. EXIT.
044500
044600*----------------------------------------------------------------
044700 6900-RECHAZO-IMPRIME-I.
044800
044900     IF WS-CUENTA-LINEA > 15
045000        PERFORM 6500-IMPRIMIR-TITULOS-I
045100           THRU 6500-IMPRIMIR-TITULOS-F
045200     END-IF.
045300
045400     MOVE SPACES          TO IMP-RECHAZO.
045500     MOVE CON-ID          TO IMP-RCH-ID.
045600     MOVE WS-MOTIVO-RECHAZO TO IMP-RCH-MOTIVO.
045700     WRITE REG-SALIDA FROM IMP-RECHAZO AFTER 1.
045800     ADD 1 TO WS-CUENTA-LINEA.
045900
046000 6900-RECHAZO-IMPRIME-F. EXIT.
046100
046200*----- SECCION DE TOTALES DEL REPORTE ----------------------------
046300 7000-REPORTE-I.
046400
046500     IF NOT WS-HUBO-POR-VENCER
046600        WRITE REG-SALIDA FROM IMP-SIN-VENCER AFTER 1
046700     END-IF.
046800
046900     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
047000     MOVE WS-LEIDOS      TO IMP-TOT-LEIDOS.
047100     MOVE WS-VIGENTES    TO IMP-TOT-VIGENTES.
047200     MOVE WS-POR-VENCER  TO IMP-TOT-PORVENCER.
047300     WRITE REG-SALIDA FROM IMP-TOTALES AFTER 1.
047400     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
047500
047600 7000-REPORTE-F. EXIT.
047700
047800*----------------------------------------------------------------
047900 9999-FINAL-I.
048000
048100     DISPLAY '=============================================='.
048200     DISPLAY 'PGMCOESP - LEIDOS     = ' WS-LEIDOS.
048300     DISPLAY 'PGMCOESP - ACEPTADOS  = ' WS-ACEPTADOS.
048400     DISPLAY 'PGMCOESP - RECHAZADOS = ' WS-RECHAZADOS.
048500     DISPLAY 'PGMCOESP - VIGENTES   = ' WS-VIGENTES.
048600     DISPLAY 'PGMCOESP - POR VENCER = ' WS-POR-VENCER.
048700     DISPLAY 'PGMCOESP - FECHA BASE DEL ULTIMO CALCULO = '
048800        WS-FB-MES '/' WS-FB-DIA '/' WS-FB-ANIO.
048900
049000     CLOSE CONTRACT-IN.
049100     IF FS-CONENT IS NOT EQUAL '00'
049200        DISPLAY '* ERROR EN CLOSE CONTRACT-IN = ' FS-CONENT
049300        MOVE 9999 TO RETURN-CODE
049400     END-IF.
049500
049600     CLOSE LISTADO.
049700     IF FS-LISTADO IS NOT EQUAL '00'
049800        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
049900        MOVE 9999 TO RETURN-CODE
050000     END-IF.
050100
050200 9999-FINAL-F. EXIT.
