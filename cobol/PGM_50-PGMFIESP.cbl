000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFIESP.
000300 AUTHOR. J. QUISPE MAMANI.
000400 INSTALLATION. ESPECTACULOS DEL SUR S.A. - DEPTO SISTEMAS.
000500 DATE-WRITTEN. 04/05/1989.
000600 DATE-COMPILED. 04/05/1989.
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION EXTERNA.
000800******************************************************************
000900*                     BITACORA DE CAMBIOS                       *
001000*  04/05/89  JQM  ALTA INICIAL. CARGA Y VALIDACION DE MOVIMIENTOS*
001100*                 DE INGRESOS Y EGRESOS, MAESTRO DE SALIDA.     *
001200*  22/09/89  JQM  SE AGREGA CALCULO DE SALDO POR PERIODO.       *
001300*  15/02/90  RFC  RQ-0052 VALIDACION DE CATEGORIA CONTABLE      *
001400*                 CONTRA TABLA DE CODIGOS CERRADOS.             *
001500*  30/07/91  RFC  RQ-0088 RECHAZO DE FECHA POSTERIOR A LA FECHA *
001600*                 DE PROCESO (NO SE ADMITEN FECHAS FUTURAS).    *
001700*  11/03/93  MTV  RQ-0140 INDICADOR DE MODO EN LA TARJETA DE    *
001800*                 PARAMETROS (SYSIN) PARA CORRIDA DE PRUEBA SIN *
001900*                 GRABAR EL MAESTRO DE SALIDA.                  *
002000*  09/10/95  MTV  LIMPIEZA GENERAL DE MENSAJES, SIN CAMBIO      *
002100*                 FUNCIONAL.                                    *
002200*  11/03/98  JQM  RQ-0299 PREPARACION AN0 2000: LA FECHA DE     *
002300*                 PROCESO SE COMPONE CON SIGLO EXPLICITO.       *
002400*  02/12/99  JQM  RQ-0311 CIERRE DE PRUEBAS Y2K - SIN HALLAZGOS.*
002500*  14/06/01  RFC  RQ-0350 SE INCLUYE CANTIDAD DE RECHAZADOS EN  *
002600*                 EL BLOQUE DE TOTALES DEL REPORTE.             *
002700******************************************************************
002800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT FINANCE-IN  ASSIGN DDFINEN
003900     FILE STATUS IS FS-FINENT.
004000
004100     SELECT FINANCE-OUT ASSIGN DDFINSA
004200     FILE STATUS IS FS-FINSAL.
004300
004400     SELECT LISTADO     ASSIGN DDLISTA
004500     FILE STATUS IS FS-LISTADO.
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  FINANCE-IN
005200     BLOCK CONTAINS 0 RECORDS
005300     RECORDING MODE IS F.
005400 01  REG-FINANC-IN       PIC X(94).
005500
005600 FD  FINANCE-OUT
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  REG-FINANC-OUT      PIC X(94).
006000
006100 FD  LISTADO
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  REG-SALIDA          PIC X(132).
006500
006600 WORKING-STORAGE SECTION.
006700*=======================*
006800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006900
007000*----------- ARCHIVOS -------------------------------------------
007100 77  FS-FINENT               PIC XX       VALUE SPACES.
007200 77  FS-FINSAL               PIC XX       VALUE SPACES.
007300 77  FS-LISTADO              PIC XX       VALUE SPACES.
007400
007500 77  WS-STATUS-FIN           PIC X.
007600     88  WS-FIN-LECTURA         VALUE 'Y'.
007700     88  WS-NO-FIN-LECTURA      VALUE 'N'.
007800
007900 77  WS-REG-VALIDO-SW        PIC X        VALUE 'N'.
008000     88  WS-REGISTRO-VALIDO       VALUE 'Y'.
008100     88  WS-REGISTRO-INVALIDO     VALUE 'N'.
008200
008300*----------- FECHA DE PROCESO (CON SIGLO EXPLICITO) -------------
008400 77  WS-FECHA-CORTA          PIC 9(06)    VALUE ZEROS.
008500
008600 01  WS-FECHA-PROCESO.
008700     03  WS-FP-ANIO          PIC 9(04)    VALUE ZEROS.
008800     03  WS-FP-MES           PIC 9(02)    VALUE ZEROS.
008900     03  WS-FP-DIA           PIC 9(02)    VALUE ZEROS.
009000
009100*     REDEFINE (1) - VISTA PARA ARMAR EL SIGLO DEL ANIO CORTO
009200 01  WS-FECHA-CORTA-R REDEFINES WS-FECHA-CORTA.
009300     03  WS-FC-ANIO          PIC 99.
009400     03  WS-FC-MES           PIC 99.
009500     03  WS-FC-DIA           PIC 99.
009600
009700*----------- PARAMETRO DE PERIODO (SYSIN) ------------------------
009800 01  WS-PARM-PERIODO         PIC X(17)    VALUE SPACES.
009900
010000*     REDEFINE (2) - PARTE EL PARAMETRO EN INICIO / FIN / MODO
010100 01  WS-PARM-PERIODO-R REDEFINES WS-PARM-PERIODO.
010200     03  WS-PARM-INICIO      PIC 9(08).
010300     03  WS-PARM-FIN         PIC 9(08).
010400*         'T' = PRUEBA, NO GRABA MAESTRO DE SALIDA (RQ-0140)
010500*         'P' = PRODUCCION (VALOR POR DEFECTO)
010600     03  WS-PARM-MODO        PIC X(01).
010700         88  WS-PARM-MODO-PRUEBA       VALUE 'T'.
010800         88  WS-PARM-MODO-PRODUCCION   VALUE 'P'.
010900
011000 77  WS-PARM-ERROR-SW        PIC X        VALUE 'N'.
011100     88  WS-PARM-INVALIDO         VALUE 'Y'.
011200
011300*----------- ACUMULADORES (COMP) ---------------------------------
011400 77  WS-LEIDOS                PIC 9(07)      COMP VALUE ZERO.
011500 77  WS-ACEPTADOS             PIC 9(07)      COMP VALUE ZERO.
011600 77  WS-RECHAZADOS            PIC 9(07)      COMP VALUE ZERO.
011700 77  WS-CANT-INGRESO          PIC 9(07)      COMP VALUE ZERO.
011800 77  WS-CANT-EGRESO           PIC 9(07)      COMP VALUE ZERO.
011900 77  WS-CUENTA-LINEA          PIC 9(02)      COMP VALUE ZERO.
012000 77  WS-CUENTA-PAGINA         PIC 9(02)      COMP VALUE 01.
012100
012200*----------- ACUMULADORES DE IMPORTES (COMP-3) ------------------
012300 77  WS-TOTAL-INGRESO         PIC S9(11)V99 COMP-3 VALUE ZERO.
012400 77  WS-TOTAL-EGRESO          PIC S9(11)V99 COMP-3 VALUE ZERO.
012500 77  WS-BAL-INGRESO-PER       PIC S9(11)V99 COMP-3 VALUE ZERO.
012600 77  WS-BAL-EGRESO-PER        PIC S9(11)V99 COMP-3 VALUE ZERO.
012700 77  WS-BALANCE-PERIODO       PIC S9(11)V99 COMP-3 VALUE ZERO.
012800
012900*----------- MENSAJE DE RECHAZO ---------------------------------
013000 77  WS-MOTIVO-RECHAZO        PIC X(30)    VALUE SPACES.
013100
013200*//////////////// COPYS ///////////////////////////////////////
013300     COPY CPFINREG.
013400     COPY CPCODESP.
013500*////////////////////////////////////////////////////////////////
013600
013700*----------- LINEAS DE IMPRESION ---------------------------------
013800 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
013900 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
014000 77  WS-SEPARATE             PIC X(132)   VALUE SPACES.
014100
014200 01  IMP-TITULO.
014300     03  FILLER              PIC X(01)    VALUE SPACES.
014400     03  FILLER              PIC X(45)    VALUE
014500         'ESPECTACULOS DEL SUR S.A. - SECCION FINANZAS'.
014600     03  FILLER              PIC X(10)    VALUE SPACES.
014700     03  FILLER              PIC X(06)    VALUE 'FECHA:'.
014800     03  IMP-TIT-FECHA       PIC 9(08)    VALUE ZEROES.
014900     03  FILLER              PIC X(06)    VALUE SPACES.
015000     03  FILLER              PIC X(08)    VALUE 'PAGINA: '.
015100     03  IMP-TIT-PAGINA      PIC Z9       VALUE ZEROES.
015200     03  FILLER              PIC X(46)    VALUE SPACES.
015300
015400 01  IMP-SUBTITULO.
015500     03  FILLER              PIC X(01)    VALUE '|'.
015600     03  FILLER              PIC X(07)    VALUE 'TIPO   '.
015700     03  FILLER              PIC X(01)    VALUE '|'.
015800     03  FILLER              PIC X(22)    VALUE 'CATEGORIA'.
015900     03  FILLER              PIC X(01)    VALUE '|'.
016000     03  FILLER              PIC X(08)    VALUE 'FECHA   '.
016100     03  FILLER              PIC X(01)    VALUE '|'.
016200     03  FILLER              PIC X(14)    VALUE 'IMPORTE       '.
016300     03  FILLER              PIC X(01)    VALUE '|'.
016400     03  FILLER              PIC X(30)    VALUE
016500         'DESCRIPCION                   '.
016600     03  FILLER              PIC X(01)    VALUE '|'.
016700     03  FILLER              PIC X(45)    VALUE SPACES.
016800
016900 01  IMP-DETALLE.
017000     03  FILLER              PIC X(01)    VALUE '|'.
017100     03  IMP-DET-TIPO        PIC X(07)    VALUE SPACES.
017200     03  FILLER              PIC X(01)    VALUE '|'.
017300     03  IMP-DET-CATEGORIA   PIC X(22)    VALUE SPACES.
017400     03  FILLER              PIC X(01)    VALUE '|'.
017500     03  IMP-DET-FECHA       PIC 9(08)    VALUE ZEROES.
017600     03  FILLER              PIC X(01)    VALUE '|'.
017700     03  IMP-DET-IMPORTE     PIC ZZZZZZZZ9.99 VALUE ZEROES.
017800     03  FILLER              PIC X(01)    VALUE '|'.
017900     03  IMP-DET-DESCR       PIC X(30)    VALUE SPACES.
018000     03  FILLER              PIC X(01)    VALUE '|'.
018100     03  FILLER              PIC X(47)    VALUE SPACES.
018200
018300 01  IMP-RECHAZO.
018400     03  FILLER              PIC X(03)    VALUE '***'.
018500     03  FILLER              PIC X(10)    VALUE ' RECHAZADO'.
018600     03  FILLER              PIC X(01)    VALUE SPACES.
018700     03  IMP-RCH-ID          PIC X(16)    VALUE SPACES.
018800     03  FILLER              PIC X(01)    VALUE SPACES.
018900     03  IMP-RCH-MOTIVO      PIC X(30)    VALUE SPACES.
019000     03  FILLER              PIC X(71)    VALUE SPACES.
019100
019200 01  IMP-TOTALES.
019300     03  FILLER              PIC X(20)    VALUE
019400         'TOTAL INGRESOS   .. '.
019500     03  IMP-TOT-INGRESO     PIC Z(10)9.99 VALUE ZEROES.
019600     03  FILLER              PIC X(06)    VALUE SPACES.
019700     03  FILLER              PIC X(20)    VALUE
019800         'TOTAL EGRESOS    .. '.
019900     03  IMP-TOT-EGRESO      PIC Z(10)9.99 VALUE ZEROES.
020000     03  FILLER              PIC X(58)    VALUE SPACES.
020100
020200 01  IMP-TOTALES-2.
020300     03  FILLER              PIC X(20)    VALUE
020400         'SALDO DEL PERIODO . '.
020500     03  IMP-TOT-BALANCE     PIC -Z(10)9.99 VALUE ZEROES.
020600     03  FILLER              PIC X(06)    VALUE SPACES.
020700     03  FILLER              PIC X(20)    VALUE
020800         'ACEPT/RECHAZ ...... '.
020900     03  IMP-TOT-ACEPT       PIC ZZZZZZ9  VALUE ZEROES.
021000     03  FILLER              PIC X(01)    VALUE '/'.
021100     03  IMP-TOT-RECHZ       PIC ZZZZZZ9  VALUE ZEROES.
021200     03  FILLER              PIC X(56)    VALUE SPACES.
021300
021400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021500
021600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021700 PROCEDURE DIVISION.
021800
021900 MAIN-PROGRAM-I.
022000
022100     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
022200     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
022300                             UNTIL WS-FIN-LECTURA.
022400     PERFORM 7000-REPORTE-I  THRU 7000-REPORTE-F.
022500     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
022600
022700 MAIN-PROGRAM-F. GOBACK.
022800
022900*----------------------------------------------------------------
023000 1000-INICIO-I.
023100
023200     SET WS-NO-FIN-LECTURA TO TRUE.
023300     MOVE 1 TO WS-CUENTA-PAGINA.
023400     MOVE 99 TO WS-CUENTA-LINEA.
023500
023600*     ARMA LA FECHA DE PROCESO CON SIGLO EXPLICITO (Y2K, RQ-0299)
023700     ACCEPT WS-FECHA-CORTA FROM DATE.
023800     IF WS-FC-ANIO < 50
023900        COMPUTE WS-FP-ANIO = 2000 + WS-FC-ANIO
024000     ELSE
024100        COMPUTE WS-FP-ANIO = 1900 + WS-FC-ANIO
024200     END-IF.
024300     MOVE WS-FC-MES TO WS-FP-MES.
024400     MOVE WS-FC-DIA TO WS-FP-DIA.
024500     MOVE WS-FECHA-PROCESO TO IMP-TIT-FECHA.
024600
024700     ACCEPT WS-PARM-PERIODO FROM SYSIN.
024800     IF WS-PARM-INICIO > WS-PARM-FIN
024900        SET WS-PARM-INVALIDO TO TRUE
025000        DISPLAY '* ERROR PARAMETRO PERIODO: INICIO > FIN'
025100     END-IF.
025200
025300     OPEN INPUT FINANCE-IN.
025400     IF FS-FINENT IS NOT EQUAL '00'
025500        DISPLAY '* ERROR EN OPEN FINANCE-IN = ' FS-FINENT
025600        SET WS-FIN-LECTURA TO TRUE
025700     END-IF.
025800
025900     OPEN OUTPUT FINANCE-OUT.
026000     IF FS-FINSAL IS NOT EQUAL '00'
026100        DISPLAY '* ERROR EN OPEN FINANCE-OUT = ' FS-FINSAL
026200        MOVE 9999 TO RETURN-CODE
026300        SET WS-FIN-LECTURA TO TRUE
026400     END-IF.
026500
026600     OPEN OUTPUT LISTADO.
026700     IF FS-LISTADO IS NOT EQUAL '00'
026800        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
026900        MOVE 9999 TO RETURN-CODE
027000        SET WS-FIN-LECTURA TO TRUE
027100     END-IF.
027200
027300     PERFORM 2100-LEER-I THRU 2100-LEER-F.
027400
027500 1000-INICIO-F. EXIT.
027600
027700*----------------------------------------------------------------
027800 2000-PROCESO-I.
027900
028000     PERFORM 3000-VALIDAR-REGISTRO-I THRU 3000-VALIDAR-REGISTRO-F.
028100
028200     IF WS-REGISTRO-VALIDO
028300        PERFORM 4000-ACUMULAR-I    THRU 4000-ACUMULAR-F
028400        PERFORM 6000-GRABAR-MAESTRO-I
028500                                   THRU 6000-GRABAR-MAESTRO-F
028600        PERFORM 6800-DETALLE-IMPRIME-I
028700                                   THRU 6800-DETALLE-IMPRIME-F
028800     ELSE
028900        ADD 1 TO WS-RECHAZADOS
029000        PERFORM 6900-RECHAZO-IMPRIME-I
029100                                   THRU 6900-RECHAZO-IMPRIME-F
029200     END-IF.
029300
029400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
029500
029600 2000-PROCESO-F. EXIT.
029700
029800*----------------------------------------------------------------
029900 2100-LEER-I.
030000
030100     READ FINANCE-IN INTO WS-REG-FINANCIERO
030200          AT END SET WS-FIN-LECTURA TO TRUE.
030300
030400     EVALUATE FS-FINENT
030500        WHEN '00'
030600           ADD 1 TO WS-LEIDOS
030700        WHEN '10'
030800           SET WS-FIN-LECTURA TO TRUE
030900        WHEN OTHER
031000           DISPLAY '* ERROR EN LECTURA FINANCE-IN = ' FS-FINENT
031100           SET WS-FIN-LECTURA TO TRUE
031200     END-EVALUATE.
031300
031400 2100-LEER-F. EXIT.
031500
031600*----- VALIDA UN REGISTRO FINANCIERO (RQ-0052 / RQ-0088) --------
031700 3000-VALIDAR-REGISTRO-I.
031800
031900     SET WS-REGISTRO-VALIDO TO TRUE.
032000     MOVE FIN-TYPE     TO WS-COD-TIPO-REGISTRO.
032100     MOVE FIN-CATEGORY TO WS-COD-CATEGORIA.
032200
032300     EVALUATE TRUE
032400        WHEN NOT (COD-TIPO-INGRESO OR COD-TIPO-EGRESO)
032500           SET WS-REGISTRO-INVALIDO TO TRUE
032600           MOVE 'TIPO INVALIDO (INCOME/EXPENSE)' TO
032700                                      WS-MOTIVO-RECHAZO
032800        WHEN FIN-AMOUNT NOT > ZERO
032900           SET WS-REGISTRO-INVALIDO TO TRUE
033000           MOVE 'IMPORTE DEBE SER MAYOR QUE CERO' TO
033100                                      WS-MOTIVO-RECHAZO
033200        WHEN FIN-DESCRIPTION = SPACES
033300           SET WS-REGISTRO-INVALIDO TO TRUE
033400           MOVE 'DESCRIPCION EN BLANCO' TO WS-MOTIVO-RECHAZO
033500        WHEN FIN-DATE > WS-FECHA-PROCESO
033600           SET WS-REGISTRO-INVALIDO TO TRUE
033700           MOVE 'FECHA POSTERIOR A LA FECHA DE PROCESO' TO
033800                                      WS-MOTIVO-RECHAZO
033900        WHEN NOT COD-CATEGORIA-VALIDA
034000           SET WS-REGISTRO-INVALIDO TO TRUE
034100           MOVE 'CATEGORIA CONTABLE NO REGISTRADA' TO
034200                                      WS-MOTIVO-RECHAZO
034300        WHEN COD-TIPO-INGRESO AND NOT COD-CATEGORIA-INGRESO
034400           SET WS-REGISTRO-INVALIDO TO TRUE
034500           MOVE 'CATEGORIA NO CORRESPONDE A INGRESO' TO
034600                                      WS-MOTIVO-RECHAZO
034700        WHEN COD-TIPO-EGRESO AND NOT COD-CATEGORIA-EGRESO
034800           SET WS-REGISTRO-INVALIDO TO TRUE
034900           MOVE 'CATEGORIA NO CORRESPONDE A EGRESO' TO
035000                                      WS-MOTIVO-RECHAZO
035100        WHEN OTHER
035200           CONTINUE
035300     END-EVALUATE.
035400
035500 3000-VALIDAR-REGISTRO-F. EXIT.
035600
035700*----------------------------------------------------------------
035800 4000-ACUMULAR-I.
035900
036000     ADD 1 TO WS-ACEPTADOS.
036100
036200     IF COD-TIPO-INGRESO
036300        ADD 1 TO WS-CANT-INGRESO
036400        ADD FIN-AMOUNT TO WS-TOTAL-INGRESO
036500        IF NOT WS-PARM-INVALIDO
036600           IF FIN-DATE NOT < WS-PARM-INICIO AND
036700              FIN-DATE NOT > WS-PARM-FIN
036800              ADD FIN-AMOUNT TO WS-BAL-INGRESO-PER
036900           END-IF
037000        END-IF
037100     ELSE
037200        ADD 1 TO WS-CANT-EGRESO
037300        ADD FIN-AMOUNT TO WS-TOTAL-EGRESO
037400        IF NOT WS-PARM-INVALIDO
037500           IF FIN-DATE NOT < WS-PARM-INICIO AND
037600              FIN-DATE NOT > WS-PARM-FIN
037700              ADD FIN-AMOUNT TO WS-BAL-EGRESO-PER
037800           END-IF
037900        END-IF
038000     END-IF.
038100
038200 4000-ACUMULAR-F. EXIT.
038300
038400*----------------------------------------------------------------
038500 6000-GRABAR-MAESTRO-I.
038600
038700     IF NOT WS-PARM-MODO-PRUEBA
038800        MOVE WS-REG-FINANCIERO TO REG-FINANC-OUT
038900        WRITE REG-FINANC-OUT
039000        IF FS-FINSAL IS NOT EQUAL '00'
039100           DISPLAY '* ERROR EN WRITE FINANCE-OUT = ' FS-FINSAL
039200           MOVE 9999 TO RETURN-CODE
039300           SET WS-FIN-LECTURA TO TRUE
039400        END-IF
039500     END-IF.
039600
039700 6000-GRABAR-MAESTRO-F. EXIT.
039800
039900*----------------------------------------------------------------
040000 6500-IMPRIMIR-TITULOS-I.
040100
040200     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
040300     MOVE ZERO TO WS-CUENTA-LINEA.
040400     ADD 1 TO WS-CUENTA-PAGINA.
040500     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
040600     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
040700     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1.
040800     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
040900
041000 6500-IMPRIMIR-TITULOS-F. EXIT.
041100
041200*----------------------------------------------------------------
041300 6800-DETALLE-IMPRIME-I.
041400
041500     IF WS-CUENTA-LINEA > 15
041600        PERFORM 6500-IMPRIMIR-TITULOS-I
041700           THRU 6500-IMPRIMIR-TITULOS-F
041800     END-IF.
041900
042000     MOVE SPACES           TO IMP-DETALLE.
042100     MOVE FIN-TYPE         TO IMP-DET-TIPO.
042200     MOVE FIN-CATEGORY     TO IMP-DET-CATEGORIA.
042300     MOVE FIN-DATE         TO IMP-DET-FECHA.
042400     MOVE FIN-AMOUNT       TO IMP-DET-IMPORTE.
042500     MOVE FIN-DESCRIPTION  TO IMP-DET-DESCR.
042600     WRITE REG-SALIDA FROM IMP-DETALLE AFTER 1.
042700     ADD 1 TO WS-CUENTA-LINEA.
042800
042900 6800-DETALLE-IMPRIME-F. EXIT.
043000
043100*----------------------------------------------------------------
043200 6900-RECHAZO-IMPRIME-I.
043300
043400     IF WS-CUENTA-LINEA > 15
043500        PERFORM 6500-IMPRIMIR-TITULOS-I
043600           THRU 6500-IMPRIMIR-TITULOS-F
043700     END-IF.
043800
043900     MOVE SPACES          TO IMP-RECHAZO.
044000     MOVE FIN-ID          TO IMP-RCH-ID.
044100     MOVE WS-MOTIVO-RECHAZO TO IMP-RCH-MOTIVO.
044200     WRITE REG-SALIDA FROM IMP-RECHAZO AFTER 1.
044300     ADD 1 TO WS-CUENTA-LINEA.
044400
044500 6900-RECHAZO-IMPRIME-F. EXIT.
044600
044700*----- SECCION DE TOTALES DEL REPORTE ----------------------------
044800 7000-REPORTE-I.
044900
045000     COMPUTE WS-BALANCE-PERIODO =
045100             WS-BAL-INGRESO-PER - WS-BAL-EGRESO-PER.
045200
045300     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
045400     MOVE WS-TOTAL-INGRESO TO IMP-TOT-INGRESO.
045500     MOVE WS-TOTAL-EGRESO  TO IMP-TOT-EGRESO.
045600     WRITE REG-SALIDA FROM IMP-TOTALES AFTER 1.
045700
045800     IF WS-PARM-INVALIDO
045900        WRITE REG-SALIDA FROM WS-SEPARATE AFTER 1
046000        MOVE '*** PERIODO PARAMETRO INVALIDO - SIN SALDO ***'
046100                                    TO REG-SALIDA
046200        WRITE REG-SALIDA AFTER 1
046300     ELSE
046400        MOVE WS-BALANCE-PERIODO TO IMP-TOT-BALANCE
046500        MOVE WS-ACEPTADOS       TO IMP-TOT-ACEPT
046600        MOVE WS-RECHAZADOS      TO IMP-TOT-RECHZ
046700        WRITE REG-SALIDA FROM IMP-TOTALES-2 AFTER 1
046800     END-IF.
046900
047000     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
047100
047200 7000-REPORTE-F. EXIT.
047300
047400*----------------------------------------------------------------
047500 9999-FINAL-I.
047600
047700     DISPLAY '=============================================='.
047800     DISPLAY 'PGMFIESP - LEIDOS     = ' WS-LEIDOS.
047900     DISPLAY 'PGMFIESP - ACEPTADOS  = ' WS-ACEPTADOS.
048000     DISPLAY 'PGMFIESP - RECHAZADOS = ' WS-RECHAZADOS.
048100
048200     CLOSE FINANCE-IN.
048300     IF FS-FINENT IS NOT EQUAL '00'
048400        DISPLAY '* ERROR EN CLOSE FINANCE-IN = ' FS-FINENT
048500        MOVE 9999 TO RETURN-CODE
048600     END-IF.
048700
048800     CLOSE FINANCE-OUT.
048900     IF FS-FINSAL IS NOT EQUAL '00'
049000        DISPLAY '* ERROR EN CLOSE FINANCE-OUT = ' FS-FINSAL
049100        MOVE 9999 TO RETURN-CODE
049200     END-IF.
049300
049400     CLOSE LISTADO.
049500     IF FS-LISTADO IS NOT EQUAL '00'
049600        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
049700        MOVE 9999 TO RETURN-CODE
049800     END-IF.
049900
050000 9999-FINAL-F. EXIT.
