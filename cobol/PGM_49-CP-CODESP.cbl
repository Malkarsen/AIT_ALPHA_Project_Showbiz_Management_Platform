000100*////////////////// (TABLAS DE CODIGOS) /////////////////////////
000200**************************************************************
000300*     TABLA DE CODIGOS CERRADOS - SISTEMA ESPECTACULOS        *
000400*     TIPO DE REGISTRO, CATEGORIA CONTABLE, TIPO DE EVENTO,   *
000500*     ESTADO DE PARTICIPANTE.  USADA POR TODOS LOS PGMxxESP.  *
000600**************************************************************
000700*     POSICION (1:7) TIPO DE REGISTRO FINANCIERO
000800 01  WS-COD-TIPO-REGISTRO       PIC X(07).
000900     88  COD-TIPO-INGRESO                 VALUE 'INCOME '.
001000     88  COD-TIPO-EGRESO                  VALUE 'EXPENSE'.
001100*     POSICION (1:22) CATEGORIA CONTABLE (FIN-CATEGORY)
001200 01  WS-COD-CATEGORIA           PIC X(22).
001300     88  COD-CATEGORIA-VALIDA VALUE
001400         'INCOME_TICKET_SALES  '
001500         'INCOME_SPONSORSHIP   '
001600         'INCOME_MERCHANDISE   '
001700         'INCOME_CONCESSIONS   '
001800         'EXPENSE_ARTIST_FEES  '
001900         'EXPENSE_VENUE_RENTAL '
002000         'EXPENSE_MARKETING    '
002100         'EXPENSE_LOGISTICS    '
002200         'EXPENSE_STAFFING     '
002300         'EXPENSE_INSURANCE    '.
002400     88  COD-CATEGORIA-INGRESO VALUE
002500         'INCOME_TICKET_SALES  '
002600         'INCOME_SPONSORSHIP   '
002700         'INCOME_MERCHANDISE   '
002800         'INCOME_CONCESSIONS   '.
002900     88  COD-CATEGORIA-EGRESO VALUE
003000         'EXPENSE_ARTIST_FEES  '
003100         'EXPENSE_VENUE_RENTAL '
003200         'EXPENSE_MARKETING    '
003300         'EXPENSE_LOGISTICS    '
003400         'EXPENSE_STAFFING     '
003500         'EXPENSE_INSURANCE    '.
003600*     POSICION (1:15) TIPO DE EVENTO (EVT-TYPE)
003700 01  WS-COD-TIPO-EVENTO         PIC X(15).
003800     88  COD-EVENTO-VALIDO VALUE
003900         'CONCERT        '
004000         'FESTIVAL       '
004100         'THEATER        '
004200         'EXHIBITION     '
004300         'CONFERENCE     '
004400         'SHOWCASE       '.
004500*     POSICION (1:12) ESTADO DE PARTICIPANTE (PAR-STATUS)
004600 01  WS-COD-ESTADO-PARTIC       PIC X(12).
004700     88  COD-ESTADO-VALIDO VALUE
004800         'NEW         '
004900         'IN_PROGRESS '
005000         'APPROVED    '
005100         'REJECTED    '.
005200*////////////////////////////////////////////////////////////////
